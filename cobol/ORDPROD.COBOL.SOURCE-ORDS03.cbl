       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. ORDS03.                                              00020000
       AUTHOR. R DELACRUZ.                                              00030000
       INSTALLATION. ORDPROD MANUFACTURING SYSTEMS.                     00040000
       DATE-WRITTEN. 08/02/13.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  CONFIDENTIAL -- ORDPROD PRODUCTION LIBRARY.           00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 ORDER LIFECYCLE RULE ENGINE (ORH)             * 00100000
      *                                                               * 00110000
      * PROGRAM :   ORDS03                                            * 00120000
      *                                                               * 00130000
      * FUNCTION:   ORDS03 IS A CALLED SUBROUTINE THAT CARRIES OUT     *00140000
      *             THE ON-COPY AND ON-DELETE STEPS AGAINST ONE ORDER  *00150000
      *             RECORD.  ORDS03 OWNS THE TECHNOLOGY-FILE OUTRIGHT  *00160000
      *             -- IT OPENS IT, READS/REWRITES/WRITES IT, AND      *00170000
      *             CLOSES IT.  NO OTHER PROGRAM IN THIS SUITE TOUCHES *00180000
      *             TECHNOLOGY-FILE.                                   *00190000
      *                                                               * 00200000
      * FILES   :   TECHNOLOGY-FILE (RELATIVE, I-O, OWNED HERE)        *00210000
      *                                                               * 00220000
      * TRANSACTIONS GENERATED: NONE                                  * 00230000
      *                                                               * 00240000
      * PFKEYS  :   NONE                                              * 00250000
      *                                                               * 00260000
      ***************************************************************** 00270000
      *             PROGRAM CHANGE LOG                                * 00280000
      *             -------------------                               * 00290000
      *                                                               * 00300000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00310000
      *  --------   --------------------  --------------------------  * 00320000
      *  08/02/13   R.DELACRUZ            TKT MES-2311 ORIGINAL.       *00330000
      *                                   NO NATIVE ISAM HANDLER ON    *00340000
      *                                   THIS BUILD -- TECHNOLOGY-ID  *00350000
      *                                   IS CARRIED AS A RELATIVE     *00360000
      *                                   RECORD NUMBER.               *00370000
      *  11/06/14   K.OYELARAN            TKT MES-2603 ADDED THE       *00380000
      *                                   PKT-ENABLED / PKT-DISABLED   *00390000
      *                                   BRANCHES OF THE TECHNOLOGY   *00400000
      *                                   COPY STEP.                   *00410000
      *  06/03/16   J.ABARA               TKT MES-3102 Y2K REVIEW --   *00420000
      *                                   NO 2-DIGIT YEAR FIELDS IN    *00430000
      *                                   THIS PROGRAM.                *00440000
      *  04/14/21   S.MBEKI               TKT MES-4417 BACKUP NUMBER   *00450000
      *                                   PREFIX NOW TRUNCATES TO 255  *00460000
      *                                   CHARACTERS BEFORE THE MOVE.  *00470000
      *  03/09/22   S.MBEKI               TKT MES-4501 ON-COPY WAS     *00480000
      *                                   NEVER RESETTING ORDER-STATE, *00481000
      *                                   THE CORRECTED/EFFECTIVE      *00482000
      *                                   DATES, DONE-QUANTITY,        *00483000
      *                                   WASTES-QUANTITY, EXTERNAL-   *00484000
      *                                   NUMBER OR THE COMMENT FIELDS *00485000
      *                                   ON THE DUPLICATE -- ADDED    *00486000
      *                                   0110-RESET-COPY-FIELDS.      *00487000
      *                                   ALSO, 0142 WAS STAMPING THE  *00488000
      *                                   DUPLICATE'S TECHNOLOGY-      *00489000
      *                                   NUMBER FROM THE ORDER'S OWN  *00489100
      *                                   EXTERNAL-NUMBER -- NOW TAKEN *00489200
      *                                   FROM THE NUMBERING SERVICE'S *00489300
      *                                   OWN NEW-TECHNOLOGY-NUMBER    *00489400
      *                                   FIELD.                      * 00489500
      *  03/16/22   S.MBEKI               TKT MES-4512 ORDS03 WAS      *00489600
      *                                   THE ONLY PROGRAM IN THE      *00489700
      *                                   SUITE STILL USING BARE       *00489800
      *                                   PERFORMS -- SQUARED UP EVERY *00489900
      *                                   PARAGRAPH CALL TO PERFORM ...*00489950
      *                                   THRU ... EXIT LIKE PDASP1    *00489970
      *                                   ALWAYS DID.  ALSO SPELLED    *00489980
      *                                   OUT IDENTIFICATION DIVISION  *00489990
      *                                   INSTEAD OF THE SHORTHAND.    *00489995
      *                                                               * 00490000
      ***************************************************************** 00500000
           EJECT                                                        00510000
       ENVIRONMENT DIVISION.                                            00520000
       CONFIGURATION SECTION.                                           00530000
       SPECIAL-NAMES.                                                   00540000
           C01 IS TOP-OF-FORM.                                          00550000
       INPUT-OUTPUT SECTION.                                            00560000
       FILE-CONTROL.                                                    00570000
                                                                        00580000
           SELECT TECHNOLOGY-FILE     ASSIGN TO TECHFILE                00590000
                                       ORGANIZATION IS RELATIVE         00600000
                                       ACCESS MODE IS DYNAMIC           00610000
                                       RELATIVE KEY IS WS-TECH-RRN      00620000
                                      FILE STATUS IS WS-TECHFILE-STATUS.00630000
                                                                        00640000
       DATA DIVISION.                                                   00650000
           EJECT                                                        00660000
       FILE SECTION.                                                    00670000
                                                                        00680000
       FD  TECHNOLOGY-FILE.                                             00690000
           COPY DTECHREC.                                               00700000
                                                                        00710000
           EJECT                                                        00720000
       WORKING-STORAGE SECTION.                                         00730000
                                                                        00740000
      ***************************************************************** 00750000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES, COUNTERS)   *00760000
      ***************************************************************** 00770000
       77  WS-TECH-RRN                 PIC 9(09) COMP-3 VALUE 0.        00780000
       77  WS-NEXT-TECH-RRN            PIC 9(09) COMP-3 VALUE 0.        00790000
       77  WS-SOURCE-TECH-RRN          PIC 9(09) COMP-3 VALUE 0.        00800000
                                                                        00810000
      ***************************************************************** 00820000
      *    SWITCHES AND FILE STATUS                                   * 00830000
      ***************************************************************** 00840000
                                                                        00850000
       01  WS-SWITCHES.                                                 00860000
           05  WS-FIRST-CALL-SW        PIC X  VALUE 'Y'.                00870000
               88  WS-FIRST-CALL                 VALUE 'Y'.             00880000
           05  WS-SOURCE-FOUND-SW       PIC X  VALUE 'N'.               00890000
               88  WS-SOURCE-FOUND                VALUE 'Y'.            00900000
           05  FILLER                  PIC X(03).                       00905000
                                                                        00910000
       01  WS-TECHFILE-STATUS          PIC X(02) VALUE '00'.            00920000
           88  TECHFILE-OK                       VALUE '00'.            00930000
           88  TECHFILE-NOT-FOUND                 VALUE '23'.           00940000
           88  TECHFILE-END                        VALUE '10'.          00950000
       01  WS-TECHFILE-STATUS-X REDEFINES WS-TECHFILE-STATUS.           00951000
           05  WOTS-STATUS-1            PIC X(01).                      00952000
           05  WOTS-STATUS-2            PIC X(01).                      00953000
                                                                        00960000
      ***************************************************************** 00970000
      *    SAVED-OFF COPY OF THE SOURCE TECHNOLOGY ROW, AND A WORK     *00980000
      *    COPY OF THE ROW BEING BUILT FOR THE DUPLICATE               *00990000
      ***************************************************************** 01000000
                                                                        01010000
       01  WS-SOURCE-TECHNOLOGY.                                        01020000
           05  WS-SRC-TECHNOLOGY-ID    PIC 9(09) COMP-3 VALUE 0.        01030000
           05  WS-SRC-TECHNOLOGY-NUMBER                                 01040000
                                       PIC X(255) VALUE SPACES.         01050000
           05  WS-SRC-TECHNOLOGY-PROTOTYPE-ID                           01060000
                                       PIC 9(09) COMP-3 VALUE 0.        01070000
           05  WS-SRC-PKT-ENABLED-SW   PIC X VALUE 'N'.                 01080000
               88  WS-SRC-PKT-ENABLED            VALUE 'Y'.             01090000
           05  FILLER                  PIC X(03).                       01095000
       01  WS-SOURCE-TECHNOLOGY-X REDEFINES WS-SOURCE-TECHNOLOGY.       01096000
           05  WOST-TECHNOLOGY-ID-X    PIC X(05).                       01097000
           05  FILLER                  PIC X(273).                      01098000
                                                                        01100000
       01  WS-BACKUP-NUMBER            PIC X(255) VALUE SPACES.         01110000
       01  WS-EPOCH-MILLIS-GROUP.                                       01111000
           05  WS-EPOCH-MILLIS         PIC 9(13) COMP-3 VALUE 0.        01112000
       01  WS-EPOCH-MILLIS-X REDEFINES WS-EPOCH-MILLIS-GROUP.           01114000
           05  WOEM-BYTES              PIC X(07).                       01115000
                                                                        01130000
           EJECT                                                        01140000
      ***************************************************************** 01150000
      *    L I N K A G E     S E C T I O N                            * 01160000
      ***************************************************************** 01170000
                                                                        01180000
       LINKAGE SECTION.                                                 01190000
                                                                        01200000
           COPY DORDREC.                                                01210000
                                                                        01220000
       01  LS-OPERATION-CODE           PIC X(06).                       01230000
           88  LS-OPERATION-IS-COPY               VALUE 'COPY  '.       01240000
           88  LS-OPERATION-IS-DELETE              VALUE 'DELETE'.      01250000
                                                                        01260000
      ***************************************************************** 01270000
      *    P R O C E D U R E    D I V I S I O N                       * 01280000
      ***************************************************************** 01290000
                                                                        01300000
       PROCEDURE DIVISION USING ORDER-RECORD LS-OPERATION-CODE.         01310000
                                                                        01320000
       0010-MAINLINE.                                                   01330000
                                                                        01340000
           IF WS-FIRST-CALL                                             01350000
               PERFORM 0020-OPEN-TECHNOLOGY-FILE                        01360000
                    THRU 0020-OPEN-TECHNOLOGY-FILE-EXIT                 01361000
               MOVE 'N'                TO WS-FIRST-CALL-SW.             01370000
                                                                        01380000
           IF LS-OPERATION-IS-COPY                                      01390000
               PERFORM 0100-ON-COPY THRU 0100-ON-COPY-EXIT              01400000
           ELSE                                                         01410000
               IF LS-OPERATION-IS-DELETE                                01420000
                   PERFORM 0200-ON-DELETE THRU 0200-ON-DELETE-EXIT.     01430000
                                                                        01440000
           GOBACK.                                                      01450000
           EJECT                                                        01460000
      ***************************************************************** 01470000
      *    ESTABLISH WS-NEXT-TECH-RRN BY RUNNING THE FILE ONCE AT      *01480000
      *    FIRST CALL, THEN LEAVE IT OPEN I-O FOR THE REST OF THE RUN  *01490000
      ***************************************************************** 01500000
                                                                        01510000
       0020-OPEN-TECHNOLOGY-FILE.                                       01520000
                                                                        01530000
           OPEN INPUT TECHNOLOGY-FILE.                                  01540000
           MOVE 1                      TO WS-NEXT-TECH-RRN.             01550000
           MOVE 1                      TO WS-TECH-RRN.                  01560000
           PERFORM WITH TEST AFTER UNTIL TECHFILE-NOT-FOUND             01570000
                                      OR TECHFILE-END                   01580000
               READ TECHNOLOGY-FILE                                     01590000
               IF TECHFILE-OK                                           01600000
                   ADD 1               TO WS-TECH-RRN                   01610000
                   MOVE WS-TECH-RRN    TO WS-NEXT-TECH-RRN.             01620000
           CLOSE TECHNOLOGY-FILE.                                       01630000
           OPEN I-O TECHNOLOGY-FILE.                                    01640000
                                                                        01650000
       0020-OPEN-TECHNOLOGY-FILE-EXIT.                                  01660000
           EXIT.                                                        01670000
           EJECT                                                        01680000
      ***************************************************************** 01690000
      *    BATCH FLOW 4 -- ON-COPY                                    * 01700000
      ***************************************************************** 01710000
                                                                        01720000
       0100-ON-COPY.                                                    01730000
                                                                        01740000
           PERFORM 0110-RESET-COPY-FIELDS THRU                          01745000
               0110-RESET-COPY-FIELDS-EXIT.                             01746000
           PERFORM 0120-RESET-QUANTITIES THRU                           01750000
               0120-RESET-QUANTITIES-EXIT.                              01751000
           PERFORM 0140-COPY-TECHNOLOGY THRU                            01760000
               0140-COPY-TECHNOLOGY-EXIT.                               01761000
                                                                        01770000
       0100-ON-COPY-EXIT.                                               01780000
           EXIT.                                                        01790000
           EJECT                                                        01800000
      ***************************************************************** 01801000
      *    BATCH FLOW 4B -- RESET THE DUPLICATE ORDER BACK TO A        *01802000
      *    FRESH PENDING ORDER BEFORE THE QUANTITY AND TECHNOLOGY      *01803000
      *    STEPS RUN.  TKT MES-4501.                                   *01804000
      ***************************************************************** 01805000
                                                                        01806000
       0110-RESET-COPY-FIELDS.                                          01807000
                                                                        01808000
           MOVE '01pending'             TO ORDER-STATE.                 01809000
           MOVE ZEROES                  TO                              01810100
               CORRECTED-DATE-FROM                                      01810200
               CORRECTED-DATE-TO                                        01810300
               EFFECTIVE-DATE-FROM                                      01810400
               EFFECTIVE-DATE-TO                                        01810500
               DONE-QUANTITY                                            01810600
               WASTES-QUANTITY.                                         01810700
           MOVE SPACES                  TO EXTERNAL-NUMBER.             01810800
           MOVE SPACES                  TO                              01810900
               COMMENT-REASON-TYPE-CORRECTION-DATE-FROM                 01811000
               COMMENT-REASON-TYPE-CORRECTION-DATE-TO                   01811100
               COMMENT-REASON-DEVIATION-EFFECTIVE-START                 01811200
               COMMENT-REASON-DEVIATION-EFFECTIVE-END                   01811300
               COMMENT-REASON-TYPE-DEVIATIONS-QUANTITY.                 01811400
           MOVE 'Y'                     TO EXTERNAL-SYNCHRONIZED-SW.    01811500
           MOVE START-DATE-YYYYMMDD     TO DATE-FROM.                   01811600
           MOVE FINISH-DATE-YYYYMMDD    TO DATE-TO.                     01811700
                                                                        01811800
       0110-RESET-COPY-FIELDS-EXIT.                                     01811900
           EXIT.                                                        01812000
           EJECT                                                        01812100
      ***************************************************************** 01820000
      *    BUSINESS RULE 13 -- COPY-RESET OF QUANTITY FIELDS          * 01830000
      ***************************************************************** 01840000
                                                                        01845000
       0120-RESET-QUANTITIES.                                           01850000
                                                                        01860000
           MOVE PLANNED-QUANTITY       TO COMMISSIONED-PLANNED-QUANTITY.01870000
           MOVE ZEROES                 TO                               01880000
               COMMISSIONED-CORRECTED-QUANTITY                          01885000
               AMOUNT-OF-PRODUCT-PRODUCED                               01890000
               REMAINING-AMOUNT-OF-PRODUCT-TO-PRODUCE.                  01900000
                                                                        01910000
       0120-RESET-QUANTITIES-EXIT.                                      01920000
           EXIT.                                                        01930000
           EJECT                                                        01940000
      ***************************************************************** 01950000
      *    BUSINESS RULE 14 -- TECHNOLOGY COPY                        * 01960000
      ***************************************************************** 01970000
                                                                        01980000
       0140-COPY-TECHNOLOGY.                                            01990000
                                                                        02000000
           MOVE 'N'                    TO WS-SOURCE-FOUND-SW.           02010000
           IF TECHNOLOGY-ID OF ORDER-RECORD = ZEROES                    02020000
               GO TO 0140-COPY-TECHNOLOGY-EXIT.                         02030000
                                                                        02040000
           PERFORM 0141-READ-SOURCE-TECHNOLOGY THRU                     02050000
               0141-READ-SOURCE-TECHNOLOGY-EXIT.                        02051000
           IF NOT WS-SOURCE-FOUND                                       02060000
               MOVE ZEROES         TO TECHNOLOGY-ID OF ORDER-RECORD     02065000
               GO TO 0140-COPY-TECHNOLOGY-EXIT.                         02080000
                                                                        02090000
           IF WS-SRC-PKT-ENABLED                                        02100000
               PERFORM 0142-BUILD-DUPLICATE-TECHNOLOGY THRU             02110000
                   0142-BUILD-DUPLICATE-TECHNOLOGY-EXIT                 02111000
           ELSE                                                         02120000
               PERFORM 0143-REUSE-PROTOTYPE-TECHNOLOGY THRU             02130000
                   0143-REUSE-PROTOTYPE-TECHNOLOGY-EXIT.                02131000
                                                                        02140000
       0140-COPY-TECHNOLOGY-EXIT.                                       02150000
           EXIT.                                                        02160000
           EJECT                                                        02170000
      ***************************************************************** 02180000
      *    READ THE SOURCE TECHNOLOGY ROW NAMED BY THE ORDER'S         *02190000
      *    INCOMING TECHNOLOGY-ID                                      *02200000
      ***************************************************************** 02210000
                                                                        02220000
       0141-READ-SOURCE-TECHNOLOGY.                                     02230000
                                                                        02240000
           MOVE TECHNOLOGY-ID OF ORDER-RECORD TO WS-SOURCE-TECH-RRN     02250000
                                           WS-TECH-RRN.                 02260000
           READ TECHNOLOGY-FILE.                                        02270000
           IF TECHFILE-OK                                               02280000
               MOVE 'Y'             TO WS-SOURCE-FOUND-SW               02290000
               MOVE TECHNOLOGY-ID OF TECHNOLOGY-RECORD                  02295000
                   TO WS-SRC-TECHNOLOGY-ID                              02300000
               MOVE TECHNOLOGY-NUMBER OF TECHNOLOGY-RECORD              02305000
                   TO WS-SRC-TECHNOLOGY-NUMBER                          02310000
               MOVE TECHNOLOGY-PROTOTYPE-ID OF TECHNOLOGY-RECORD        02320000
                                   TO WS-SRC-TECHNOLOGY-PROTOTYPE-ID.   02330000
                                                                        02340000
       0141-READ-SOURCE-TECHNOLOGY-EXIT.                                02350000
           EXIT.                                                        02360000
           EJECT                                                        02370000
      ***************************************************************** 02380000
      *    PKT-ENABLED BRANCH -- DUPLICATE THE TECHNOLOGY ROW          *02390000
      ***************************************************************** 02400000
                                                                        02410000
       0142-BUILD-DUPLICATE-TECHNOLOGY.                                 02420000
                                                                        02430000
           MOVE WS-NEXT-TECH-RRN        TO WS-TECH-RRN.                 02440000
           ADD 1                        TO WS-NEXT-TECH-RRN.            02450000
                                                                        02460000
           MOVE WS-TECH-RRN             TO                              02465000
               TECHNOLOGY-ID OF TECHNOLOGY-RECORD.                      02470000
           MOVE NEW-TECHNOLOGY-NUMBER   TO                              02475000
               TECHNOLOGY-NUMBER OF TECHNOLOGY-RECORD.                  02480000
           MOVE '1'                     TO TECHNOLOGY-TYPE.             02490000
                                                                        02500000
           IF WS-SRC-TECHNOLOGY-PROTOTYPE-ID NOT = ZEROES               02510000
               MOVE WS-SRC-TECHNOLOGY-PROTOTYPE-ID                      02520000
                   TO TECHNOLOGY-PROTOTYPE-ID OF TECHNOLOGY-RECORD      02530000
           ELSE                                                         02540000
               MOVE WS-SRC-TECHNOLOGY-ID TO                             02545000
                   TECHNOLOGY-PROTOTYPE-ID OF TECHNOLOGY-RECORD.        02550000
                                                                        02560000
           IF ORDER-TYPE-PATTERN-TECHNOLOGY                             02570000
               MOVE '02checked'         TO TECHNOLOGY-STATE             02580000
           ELSE                                                         02590000
               MOVE SPACES              TO TECHNOLOGY-STATE.            02600000
                                                                        02610000
           MOVE 'Y'                     TO PKT-ENABLED-SW.              02620000
                                                                        02630000
           WRITE TECHNOLOGY-RECORD.                                     02640000
                                                                        02650000
           MOVE WS-TECH-RRN            TO TECHNOLOGY-ID OF ORDER-RECORD.02660000
                                                                        02670000
       0142-BUILD-DUPLICATE-TECHNOLOGY-EXIT.                            02680000
           EXIT.                                                        02690000
           EJECT                                                        02700000
      ***************************************************************** 02710000
      *    PKT-DISABLED BRANCH -- REUSE AN ACCEPTED PROTOTYPE          *02720000
      ***************************************************************** 02730000
                                                                        02740000
       0143-REUSE-PROTOTYPE-TECHNOLOGY.                                 02750000
                                                                        02760000
           IF WS-SRC-TECHNOLOGY-PROTOTYPE-ID NOT = ZEROES               02770000
               MOVE WS-SRC-TECHNOLOGY-PROTOTYPE-ID TO WS-TECH-RRN       02780000
               READ TECHNOLOGY-FILE                                     02790000
               IF TECHFILE-OK AND TECHNOLOGY-STATE-ACCEPTED             02800000
                   MOVE WS-SRC-TECHNOLOGY-PROTOTYPE-ID                  02810000
                       TO TECHNOLOGY-ID OF ORDER-RECORD                 02820000
                   MOVE ZEROES                                          02830000
                       TO TECHNOLOGY-PROTOTYPE-ID OF ORDER-RECORD       02840000
                   GO TO 0143-REUSE-PROTOTYPE-TECHNOLOGY-EXIT.          02850000
                                                                        02860000
           MOVE ZEROES                 TO TECHNOLOGY-ID OF ORDER-RECORD 02870000
                                           TECHNOLOGY-PROTOTYPE-ID      02880000
                                              OF ORDER-RECORD.          02890000
                                                                        02900000
       0143-REUSE-PROTOTYPE-TECHNOLOGY-EXIT.                            02910000
           EXIT.                                                        02920000
           EJECT                                                        02930000
      ***************************************************************** 02940000
      *    BATCH FLOW 5 -- ON-DELETE                                  * 02950000
      ***************************************************************** 02960000
                                                                        02970000
       0200-ON-DELETE.                                                  02980000
                                                                        02990000
           PERFORM 0220-BACKUP-TECHNOLOGY THRU                          03000000
               0220-BACKUP-TECHNOLOGY-EXIT.                             03001000
                                                                        03010000
       0200-ON-DELETE-EXIT.                                             03020000
           EXIT.                                                        03030000
           EJECT                                                        03040000
      ***************************************************************** 03050000
      *    BUSINESS RULE 15 -- TECHNOLOGY BACKUP ON DELETE             *03060000
      ***************************************************************** 03070000
                                                                        03080000
       0220-BACKUP-TECHNOLOGY.                                          03090000
                                                                        03100000
           IF TECHNOLOGY-ID OF ORDER-RECORD = ZEROES                    03110000
               GO TO 0220-BACKUP-TECHNOLOGY-EXIT.                       03120000
                                                                        03130000
           MOVE TECHNOLOGY-ID OF ORDER-RECORD TO WS-TECH-RRN.           03140000
           READ TECHNOLOGY-FILE.                                        03150000
           IF NOT TECHFILE-OK                                           03160000
               GO TO 0220-BACKUP-TECHNOLOGY-EXIT.                       03170000
                                                                        03180000
           IF NOT PKT-ENABLED                                           03190000
               GO TO 0220-BACKUP-TECHNOLOGY-EXIT.                       03200000
                                                                        03210000
           MOVE FUNCTION CURRENT-DATE(1:14) TO WS-EPOCH-MILLIS.         03220000
           MOVE SPACES                  TO WS-BACKUP-NUMBER.            03230000
           STRING 'B_'                  DELIMITED BY SIZE               03240000
                  WS-EPOCH-MILLIS       DELIMITED BY SIZE               03250000
                  TECHNOLOGY-NUMBER OF TECHNOLOGY-RECORD                03255000
                                        DELIMITED BY SIZE               03258000
                  INTO WS-BACKUP-NUMBER.                                03270000
           MOVE WS-BACKUP-NUMBER        TO                              03275000
               TECHNOLOGY-NUMBER OF TECHNOLOGY-RECORD.                  03280000
           MOVE ZEROES                  TO                              03285000
               TECHNOLOGY-PROTOTYPE-ID OF TECHNOLOGY-RECORD.            03290000
                                                                        03300000
           REWRITE TECHNOLOGY-RECORD.                                   03310000
                                                                        03320000
       0220-BACKUP-TECHNOLOGY-EXIT.                                     03330000
           EXIT.                                                        03340000

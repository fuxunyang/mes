      ******************************************************************00010000
      * ORDER RECORD                                                   *00020000
      * SYSTEM      : ORDER LIFECYCLE RULE ENGINE (ORH)                *00030000
      * FILES       : ORDERS-IN, ORDERS-OUT                            *00040000
      * ORGANIZATION: SEQUENTIAL, FIXED LENGTH                         *00050000
      *                                                                *00060000
      * ONE RECORD PER MANUFACTURING ORDER.  CARRIES THE ORDER'S OWN   *00070000
      * SCHEDULE / QUANTITY FIELDS PLUS THE DERIVED "ON-FILE" COPIES   *00080000
      * ORDS02 NEEDS TO DECIDE WHETHER A FIELD CHANGED THIS RUN.       *00090000
      ******************************************************************00100000
      *  MAINT LOG                                                     *00110000
      *  --------                                                      *00120000
      *  03/11/13   R.DELACRUZ  TKT MES-2209  INITIAL LAYOUT, CARVED   *00130000
      *                         OUT OF THE OLD ORDER1DB ROOT SEGMENT.  *00140000
      *  08/02/13   R.DELACRUZ  TKT MES-2311  ADDED COMMISSIONED AND   *00150000
      *                         CORRECTED QUANTITY FIELDS FOR THE      *00160000
      *                         ACCEPTED/IN-PROGRESS CORRECTION FLOW.  *00170000
      *  02/19/14   K.OYELARAN  TKT MES-2487  ADDED SOURCE-xxx DATE    *00180000
      *                         FIELDS SO ORDS02 CAN TELL WHAT CHANGED.*00190000
      *  11/06/14   K.OYELARAN  TKT MES-2603  ADDED THE FIVE REASON/   *00200000
      *                         DEVIATION COMMENT FIELDS AND COUNTS.   *00210000
      *  03/02/22   S.MBEKI     TKT MES-4488  ADDED SOURCE-PLANNED-    *00212000
      *                         QUANTITY, SOURCE-DONE-QUANTITY AND     *00214000
      *                         SOURCE-AMOUNT-OF-PRODUCT-PRODUCED --   *00216000
      *                         ORDS02 WAS COMPARING PLANNED-QUANTITY  *00217000
      *                         AGAINST THE COMMISSIONED FIELDS (AND   *00217200
      *                         DONE-QUANTITY AGAINST AMOUNT-OF-       *00217400
      *                         PRODUCT-PRODUCED) TO DECIDE WHAT       *00217600
      *                         CHANGED THIS SAVE, NOT AGAINST A TRUE  *00217800
      *                         ON-FILE SNAPSHOT LIKE THE START/FINISH *00218000
      *                         DATE FIELDS ALREADY HAD.               *00218200
      *  03/09/22   S.MBEKI     TKT MES-4501  ADDED NEW-TECHNOLOGY-    *00218400
      *                         NUMBER.  ORDS03 WAS STAMPING THE       *00218600
      *                         DUPLICATE TECHNOLOGY'S NUMBER FROM     *00218800
      *                         THE ORDER'S OWN EXTERNAL-NUMBER, WHICH *00219000
      *                         HAS NOTHING TO DO WITH TECHNOLOGY      *00219200
      *                         NUMBERING AND IS SUPPOSED TO BE        *00219400
      *                         BLANKED OUT ON COPY ANYWAY.  THE       *00219600
      *                         NUMBERING SERVICE'S OUTPUT NOW ARRIVES *00219800
      *                         IN ITS OWN FIELD.                     * 00219900
      ******************************************************************00220000
                                                                        00230000
       01  ORDER-RECORD.                                                00240000
           05  ORDER-KEY.                                               00250000
               10  ORDER-ID            PIC 9(09).                       00260000
               10  ORDER-ID-X  REDEFINES ORDER-ID                       00270000
                                        PIC X(09).                      00280000
           05  ORDER-OPERATION-CODE    PIC X(01).                       00290000
               88  ORDER-OP-CREATE              VALUE 'C'.              00300000
               88  ORDER-OP-SAVE                VALUE 'S'.              00310000
               88  ORDER-OP-COPY                VALUE 'P'.              00320000
               88  ORDER-OP-DELETE              VALUE 'D'.              00330000
           05  ORDER-STATE             PIC X(12).                       00340000
               88  ORDER-STATE-PENDING          VALUE '01pending'.      00350000
               88  ORDER-STATE-ACCEPTED         VALUE '02accepted'.     00360000
               88  ORDER-STATE-IN-PROGRESS      VALUE '03inProgress'.   00370000
               88  ORDER-STATE-INTERRUPTED      VALUE '04interrupted'.  00380000
               88  ORDER-STATE-COMPLETED        VALUE '05completed'.    00390000
               88  ORDER-STATE-ABANDONED        VALUE '06abandoned'.    00400000
           05  ORDER-TYPE              PIC X(01).                       00410000
               88  ORDER-TYPE-PATTERN-TECHNOLOGY VALUE '1'.             00420000
               88  ORDER-TYPE-OWN-TECHNOLOGY     VALUE '2'.             00430000
           05  PRODUCT-ID              PIC 9(09).                       00440000
           05  TECHNOLOGY-ID           PIC 9(09).                       00450000
           05  TECHNOLOGY-PROTOTYPE-ID PIC 9(09).                       00460000
           05  PLANNED-QUANTITY        PIC S9(11)V9(05).                00470000
           05  COMMISSIONED-PLANNED-QUANTITY                            00480000
                                       PIC S9(11)V9(05).                00490000
           05  COMMISSIONED-CORRECTED-QUANTITY                          00500000
                                       PIC S9(11)V9(05).                00510000
           05  DONE-QUANTITY           PIC S9(11)V9(05).                00520000
           05  AMOUNT-OF-PRODUCT-PRODUCED                               00530000
                                       PIC S9(11)V9(05).                00540000
           05  REMAINING-AMOUNT-OF-PRODUCT-TO-PRODUCE                   00550000
                                       PIC S9(11)V9(05).                00560000
           05  WASTES-QUANTITY         PIC S9(11)V9(05).                00570000
           05  TYPE-OF-PRODUCTION-RECORDING                             00580000
                                       PIC X(20).                       00590000
               88  RECORDING-BASIC-MODE  VALUE SPACES 'basic'.          00600000
               88  RECORDING-FOR-EACH-MODE                              00610000
                                         VALUE 'forEach' 'cumulated'.   00620000
           05  START-DATE.                                              00630000
               10  START-DATE-YYYYMMDD PIC 9(08).                       00640000
               10  START-DATE-HHMMSS   PIC 9(06).                       00650000
           05  START-DATE-X REDEFINES START-DATE.                       00660000
               10  START-DATE-X-YEAR   PIC X(04).                       00670000
               10  START-DATE-X-MONTH  PIC X(02).                       00680000
               10  START-DATE-X-DAY    PIC X(02).                       00690000
               10  FILLER              PIC X(06).                       00700000
           05  FINISH-DATE.                                             00710000
               10  FINISH-DATE-YYYYMMDD                                 00720000
                                       PIC 9(08).                       00730000
               10  FINISH-DATE-HHMMSS  PIC 9(06).                       00740000
           05  DATE-FROM               PIC 9(08).                       00750000
           05  DATE-TO                 PIC 9(08).                       00760000
           05  CORRECTED-DATE-FROM     PIC 9(08).                       00770000
           05  CORRECTED-DATE-TO       PIC 9(08).                       00780000
           05  EFFECTIVE-DATE-FROM     PIC 9(08).                       00790000
           05  EFFECTIVE-DATE-TO       PIC 9(08).                       00800000
           05  SOURCE-CORRECTED-DATE-FROM                               00810000
                                       PIC 9(08).                       00820000
           05  SOURCE-CORRECTED-DATE-TO                                 00830000
                                       PIC 9(08).                       00840000
           05  SOURCE-START-DATE       PIC 9(08).                       00850000
           05  SOURCE-FINISH-DATE      PIC 9(08).                       00860000
           05  SOURCE-PLANNED-QUANTITY                                  00862000
                                       PIC S9(11)V9(05).                00864000
           05  SOURCE-DONE-QUANTITY                                     00866000
                                       PIC S9(11)V9(05).                00868000
           05  SOURCE-AMOUNT-OF-PRODUCT-PRODUCED                        00869000
                                       PIC S9(11)V9(05).                00869500
           05  DATES-CHANGED-SW        PIC X(01).                       00870000
               88  DATES-CHANGED                 VALUE 'Y'.             00880000
               88  DATES-NOT-CHANGED             VALUE 'N'.             00890000
           05  WORKER-TO-CHANGE        PIC X(30).                       00900000
           05  EXTERNAL-NUMBER         PIC X(60).                       00910000
           05  EXTERNAL-SYNCHRONIZED-SW                                 00920000
                                       PIC X(01).                       00930000
               88  EXTERNAL-SYNCHRONIZED VALUE 'Y'.                     00940000
               88  EXTERNAL-NOT-SYNCHRONIZED VALUE 'N'.                 00950000
           05  NEW-TECHNOLOGY-NUMBER   PIC X(255).                      00952000
           05  COMMENT-REASON-TYPE-CORRECTION-DATE-FROM                 00960000
                                       PIC X(255).                      00970000
           05  COMMENT-REASON-TYPE-CORRECTION-DATE-TO                   00980000
                                       PIC X(255).                      00990000
           05  COMMENT-REASON-DEVIATION-EFFECTIVE-START                 01000000
                                       PIC X(255).                      01010000
           05  COMMENT-REASON-DEVIATION-EFFECTIVE-END                   01020000
                                       PIC X(255).                      01030000
           05  COMMENT-REASON-TYPE-DEVIATIONS-QUANTITY                  01040000
                                       PIC X(255).                      01050000
           05  REASON-TYPES-CORRECTION-DATE-FROM-COUNT                  01060000
                                       PIC 9(03).                       01070000
           05  REASON-TYPES-CORRECTION-DATE-TO-COUNT                    01080000
                                       PIC 9(03).                       01090000
           05  REASON-TYPES-DEVIATION-START-COUNT                       01100000
                                       PIC 9(03).                       01110000
           05  REASON-TYPES-DEVIATION-END-COUNT                         01120000
                                       PIC 9(03).                       01130000
           05  TYPE-OF-CORRECTION-CAUSES-COUNT                          01140000
                                       PIC 9(03).                       01150000
           05  INCLUDE-TPZ-SW          PIC X(01).                       01160000
               88  INCLUDE-TPZ                   VALUE 'Y'.             01170000
               88  EXCLUDE-TPZ                   VALUE 'N'.             01180000
           05  INCLUDE-ADDITIONAL-TIME-SW                               01190000
                                       PIC X(01).                       01200000
               88  INCLUDE-ADDITIONAL-TIME       VALUE 'Y'.             01210000
               88  EXCLUDE-ADDITIONAL-TIME       VALUE 'N'.             01220000
           05  PRODUCT-REMOVED-SW      PIC X(01).                       01230000
               88  PRODUCT-IS-REMOVED             VALUE 'Y'.            01240000
               88  PRODUCT-NOT-REMOVED            VALUE 'N'.            01250000
           05  ORDER-VALID-SW          PIC X(01).                       01260000
               88  ORDER-IS-VALID                 VALUE 'Y'.            01270000
               88  ORDER-IS-INVALID               VALUE 'N'.            01280000
           05  ORDER-ERROR-TEXT        PIC X(79).                       01290000
           05  FILLER                  PIC X(20).                       01300000
      ******************************************************************01310000
      * THE NUMBER OF BYTES DESCRIBED BY THIS DECLARATION IS 1383      *01320000
      ******************************************************************01330000

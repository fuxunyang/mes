      ******************************************************************00010000
      * ORDER LIFECYCLE RULE ENGINE (ORH)                              *00020000
      *                                                                *00030000
      * FILE-STATUS / ABEND WORK AREA FOR ORDB01, THE ONLY MEMBER OF   *00040000
      * THE SUITE THAT OWNS SEQUENTIAL FILES AND DRIVES THE TRACE LOG  *00050000
      ******************************************************************00060000
      *  03/11/13   R.DELACRUZ  TKT MES-2209  ORIGINAL, TRIMMED DOWN   *00070000
      *                         FROM THE OLD PDAERRWS (CICS/IMS/DB2/MQ)*00080000
      *                         TO JUST THE SEQUENTIAL/RELATIVE FILE   *00090000
      *                         STATUS CODES THIS SUITE ACTUALLY USES. *00100000
      ******************************************************************00110000
                                                                        00120000
       77  WS-ORH-ERROR-LENGTH         PIC S9(04)      COMP VALUE +800. 00130000
                                                                        00140000
       01  WS-ORH-ERROR-AREA.                                           00150000
           05  WOEA-ERROR-01           PIC X(80)       VALUE ALL '*'.   00160000
           05  WOEA-ERROR-02.                                           00170000
               10  FILLER              PIC X(01)       VALUE '*'.       00180000
               10  FILLER              PIC X(78)       VALUE            00190000
               '   ORDER LIFECYCLE RULE ENGINE (ORH) FILE ERROR '.      00200000
               10  FILLER              PIC X(01)       VALUE '*'.       00210000
           05  WOEA-ERROR-03.                                           00220000
               10  FILLER              PIC X(01)       VALUE '*'.       00230000
               10  WOEA-ERROR-03-TEXT  PIC X(78)       VALUE SPACES.    00240000
               10  FILLER              PIC X(01)       VALUE '*'.       00250000
           05  WOEA-ERROR-04           PIC X(80)       VALUE ALL '*'.   00260000
                                                                        00270000
      ******************************************************************00280000
      *    ORH FORMATTED FILE-STATUS LINE                              *00290000
      ******************************************************************00300000
                                                                        00310000
       01  WS-ORH-FILE-ERROR.                                           00320000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00330000
           05  FILLER                  PIC X(9)        VALUE            00340000
               'PROGRAM ='.                                             00350000
           05  WOFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00360000
           05  FILLER                  PIC X(13)       VALUE            00370000
               ', PARAGRAPH ='.                                         00380000
           05  WOFE-PARAGRAPH          PIC X(10)       VALUE SPACES.    00390000
           05  FILLER                  PIC X(10)       VALUE            00400000
               ', DDNAME ='.                                            00410000
           05  WOFE-DDNAME             PIC X(08)       VALUE SPACES.    00420000
           05  FILLER                  PIC X(13)       VALUE            00430000
               ', FILE-STAT ='.                                         00440000
           05  WOFE-FILE-STATUS        PIC X(02)       VALUE SPACES.    00450000
           05  FILLER                  PIC X(16)       VALUE SPACES.    00460000
                                                                        00470000
      ******************************************************************00480000
      *    ORH ABEND PARAGRAPH-ENTERED TRACE (FOR ABENDAID)            *00490000
      ******************************************************************00500000
                                                                        00510000
       01  WS-ORH-ABEND-TRACE.                                          00520000
           05  WOAT-LAST-PROGRAM       PIC X(08)       VALUE SPACES.    00530000
           05  WOAT-LAST-PARAGRAPH     PIC X(10)       VALUE SPACES.    00540000
           05  WOAT-LAST-ORDER-ID      PIC 9(09)       VALUE ZEROES.    00550000

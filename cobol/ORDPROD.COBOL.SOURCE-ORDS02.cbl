       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. ORDS02.                                              00020000
       AUTHOR. R DELACRUZ.                                              00030000
       INSTALLATION. ORDPROD MANUFACTURING SYSTEMS.                     00040000
       DATE-WRITTEN. 03/11/13.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  CONFIDENTIAL -- ORDPROD PRODUCTION LIBRARY.           00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 ORDER LIFECYCLE RULE ENGINE (ORH)             * 00100000
      *                                                               * 00110000
      * PROGRAM :   ORDS02                                            * 00120000
      *                                                               * 00130000
      * FUNCTION:   ORDS02 IS A CALLED SUBROUTINE THAT CARRIES OUT     *00140000
      *             THE ON-CREATE AND ON-SAVE STEPS AGAINST ONE ORDER  *00150000
      *             RECORD -- ROUTING THE START/FINISH DATE FIELDS TO  *00160000
      *             THE RIGHT ON-FILE COPY FOR THE ORDER'S CURRENT     *00170000
      *             STATE, RECONCILING THE PLANNED/PRODUCED QUANTITY   *00180000
      *             FIELDS, BUILDING AN AUDIT RECORD WHEN A SCHEDULE   *00190000
      *             DATE WAS CORRECTED AFTER PENDING, AND DEFAULTING   *00200000
      *             THE TPZ/ADDITIONAL-TIME SWITCHES FROM PARAMETER ON *00210000
      *             FIRST INSERT.                                     * 00220000
      *                                                               * 00230000
      * FILES   :   NONE (ORDER-STATE-CHANGE-RECORD IS BUILT HERE,     *00240000
      *             WRITTEN BY THE CALLING PROGRAM)                    *00250000
      *                                                               * 00260000
      * TRANSACTIONS GENERATED: NONE                                  * 00270000
      *                                                               * 00280000
      * PFKEYS  :   NONE                                              * 00290000
      *                                                               * 00300000
      ***************************************************************** 00310000
      *             PROGRAM CHANGE LOG                                * 00320000
      *             -------------------                               * 00330000
      *                                                               * 00340000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350000
      *  --------   --------------------  --------------------------  * 00360000
      *  03/11/13   R.DELACRUZ            TKT MES-2209 ORIGINAL.       *00370000
      *                                   ON-CREATE AND START/FINISH   *00380000
      *                                   DATE ROUTING ONLY.           *00390000
      *  08/02/13   R.DELACRUZ            TKT MES-2311 ADDED THE       *00400000
      *                                   QUANTITY RECONCILIATION AND  *00410000
      *                                   REMAINING-QUANTITY STEPS.    *00420000
      *  02/19/14   K.OYELARAN            TKT MES-2487 ADDED THE       *00430000
      *                                   AUDIT-RECORD BUILD STEP AND  *00440000
      *                                   THE CORRECTION-CAUSE CHECK.  *00450000
      *  11/06/14   K.OYELARAN            TKT MES-2603 ON FIRST        *00460000
      *                                   INSERT, DEFAULT INCLUDE-TPZ  *00470000
      *                                   AND INCLUDE-ADDITIONAL-TIME  *00480000
      *                                   FROM PARAMETER-RECORD.       *00490000
      *  09/22/16   J.ABARA               TKT MES-3118 Y2K REVIEW --   *00500000
      *                                   ALL DATE FIELDS CARRY A      *00510000
      *                                   FULL 4-DIGIT YEAR, NO        *00520000
      *                                   WINDOWING LOGIC NEEDED.      *00530000
      *  04/14/21   S.MBEKI               TKT MES-4417 5-DECIMAL       *00540000
      *                                   ROUNDING WAS INCONSISTENT    *00550000
      *                                   BETWEEN THE RECONCILE AND    *00560000
      *                                   REMAINING-QTY STEPS -- BOTH  *00570000
      *                                   NOW USE COMPUTE ... ROUNDED. *00580000
      *  03/02/22   S.MBEKI               TKT MES-4488 P00250 WAS      *00582000
      *                                   COMPARING PLANNED-QUANTITY   *00584000
      *                                   AND DONE-QUANTITY AGAINST    *00586000
      *                                   SIBLING FIELDS INSTEAD OF    *00588000
      *                                   THEIR OWN ON-FILE SNAPSHOTS  *00589000
      *                                   -- FALSE CORRECTIONS FIRED   *00589200
      *                                   ON EVERY FIRST ACCEPTED SAVE.*00589400
      *                                   NOW USES SOURCE-PLANNED-     *00589600
      *                                   QUANTITY / SOURCE-DONE-      *00589700
      *                                   QUANTITY / SOURCE-AMOUNT-OF- *00589800
      *                                   PRODUCT-PRODUCED FROM DORDREC*00589900
      *  03/09/22   S.MBEKI               TKT MES-4501 P00270 WAS      *00590000
      *                                   CLOBBERING THE TAIL OF THE   *00592000
      *                                   FIRST PART OF THE MESSAGE    *00594000
      *                                   KEY WITH ITS COMPLETION      *00596000
      *                                   LITERAL -- THE REF-MOD       *00598000
      *                                   OFFSET WAS ONE BYTE TOO FAR  *00599000
      *                                   RIGHT.  SQUARED IT UP THE    *00599200
      *                                   SAME WAY MES-4501 DID OVER   *00599400
      *                                   IN ORDS01.                   *00599600
      *  03/16/22   S.MBEKI               TKT MES-4512 P00240 WAS      *00599700
      *                                   STAMPING A HARDCODED 'SYSTEM'*00599800
      *                                   LITERAL ONTO WORKER WHENEVER *00599900
      *                                   WORKER-TO-CHANGE CAME IN     *00599950
      *                                   BLANK.  NOW FALLS BACK TO    *00599970
      *                                   CURRENT-USER-ID OFF THE      *00599980
      *                                   PARAMETER RECORD INSTEAD.    *00599990
      *                                                               * 00600000
      ***************************************************************** 00610000
           EJECT                                                        00620000
       ENVIRONMENT DIVISION.                                            00630000
       CONFIGURATION SECTION.                                           00640000
       SPECIAL-NAMES.                                                   00650000
           C01 IS TOP-OF-FORM.                                          00660000
       DATA DIVISION.                                                   00670000
           EJECT                                                        00680000
       WORKING-STORAGE SECTION.                                         00690000
                                                                        00700000
      ***************************************************************** 00710000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES, COUNTERS)   *00720000
      ***************************************************************** 00730000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00740000
                                                                        00750000
      ***************************************************************** 00760000
      *    SWITCHES                                                   * 00770000
      ***************************************************************** 00780000
                                                                        00790000
       01  WS-SWITCHES.                                                 00800000
           05  WS-RANGE-IS-SET-SW       PIC X  VALUE 'N'.               00810000
               88  RANGE-IS-SET                  VALUE 'Y'.             00820000
               88  RANGE-NOT-SET                 VALUE 'N'.             00830000
           05  FILLER                   PIC X(03).                      00835000
                                                                        00840000
      ***************************************************************** 00850000
      *  THIS AREA CONTAINS THE DATA FROM THE FUNCTION CURRENT-DATE   * 00860000
      ***************************************************************** 00870000
                                                                        00880000
       01  WS-CURRENT-DATE-TIME.                                        00890000
           03  WS-CDT-DATE.                                             00900000
               05  WS-CDT-D-YEAR       PIC 9(4)  VALUE ZEROES.          00910000
               05  WS-CDT-D-MONTH      PIC 99    VALUE ZEROES.          00920000
               05  WS-CDT-D-DAY        PIC 99    VALUE ZEROES.          00930000
           03  WS-CDT-TIME.                                             00940000
               05  WS-CDT-T-HOURS      PIC 99    VALUE ZEROES.          00950000
               05  WS-CDT-T-MINUTES    PIC 99    VALUE ZEROES.          00960000
               05  WS-CDT-T-SECONDS    PIC 99    VALUE ZEROES.          00970000
               05  WS-CDT-T-HUNDRETHS  PIC 99    VALUE ZEROES.          00980000
           03  WS-CDT-GMT-INDICATOR    PIC X     VALUE SPACES.          00990000
           03  WS-CDT-GMT-TIME-DIFFERENTIAL.                            01000000
               05  WS-CDT-GMT-HOURS    PIC 99    VALUE ZEROES.          01010000
               05  WS-CDT-GMT-MINUTES  PIC 99    VALUE ZEROES.          01020000
           03  FILLER REDEFINES WS-CDT-GMT-TIME-DIFFERENTIAL.           01030000
               05  FILLER              PIC 9(4).                        01040000
       01  WS-TODAY-YYYYMMDD            PIC 9(08)  VALUE ZEROES.        01050000
       01  WS-TODAY-YYYYMMDD-X REDEFINES WS-TODAY-YYYYMMDD.             01051000
           05  WOTD-YEAR                PIC 9(04).                      01052000
           05  WOTD-MONTH               PIC 9(02).                      01053000
           05  WOTD-DAY                 PIC 9(02).                      01054000
                                                                        01060000
      ***************************************************************** 01070000
      *    QUANTITY-RECONCILIATION SNAPSHOT WORK FIELDS                *01080000
      ***************************************************************** 01090000
                                                                        01100000
       01  WS-ON-FILE-COMM-CORRECTED-QTY                                01110000
                                       PIC S9(11)V9(05) COMP-3 VALUE +0.01120000
       01  WS-CALC-DATE-RANGE.                                          01130000
           05  WS-CALC-DATE-FROM        PIC 9(08)  VALUE ZEROES.        01131000
           05  WS-CALC-DATE-TO          PIC 9(08)  VALUE ZEROES.        01132000
           05  FILLER                   PIC X(04).                      01133000
       01  WS-CALC-DATE-RANGE-X REDEFINES WS-CALC-DATE-RANGE.           01134000
           05  WOCR-FROM-YEAR           PIC 9(04).                      01135000
           05  WOCR-FROM-MM-DD          PIC 9(04).                      01136000
           05  WOCR-TO-YEAR             PIC 9(04).                      01137000
           05  WOCR-TO-MM-DD            PIC 9(04).                      01138000
           05  FILLER                   PIC X(04).                      01139000
                                                                        01150000
           EJECT                                                        01160000
      ***************************************************************** 01170000
      *    L I N K A G E     S E C T I O N                            * 01180000
      ***************************************************************** 01190000
                                                                        01200000
       LINKAGE SECTION.                                                 01210000
                                                                        01220000
           COPY DORDREC.                                                01230000
                                                                        01240000
           COPY DPARAM.                                                 01250000
                                                                        01260000
           COPY DAUDIT.                                                 01270000
                                                                        01280000
       01  LS-AUDIT-NEEDED-SW          PIC X.                           01290000
           88  LS-AUDIT-NEEDED                   VALUE 'Y'.             01300000
                                                                        01310000
       01  LS-OPERATION-CODE           PIC X(06).                       01320000
           88  LS-OPERATION-IS-CREATE            VALUE 'CREATE'.        01330000
                                                                        01340000
      ***************************************************************** 01350000
      *    P R O C E D U R E    D I V I S I O N                       * 01360000
      ***************************************************************** 01370000
                                                                        01380000
       PROCEDURE DIVISION USING ORDER-RECORD PARAMETER-RECORD           01390000
                                ORDER-STATE-CHANGE-RECORD               01400000
                                LS-AUDIT-NEEDED-SW LS-OPERATION-CODE.   01410000
                                                                        01420000
       P00000-MAINLINE.                                                 01430000
                                                                        01440000
           MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-TIME.         01450000
           MOVE WS-CDT-DATE            TO WS-TODAY-YYYYMMDD.            01460000
                                                                        01470000
           IF LS-OPERATION-IS-CREATE                                    01480000
               PERFORM P00100-ON-CREATE THRU P00100-EXIT.               01490000
                                                                        01500000
           PERFORM P00200-ON-SAVE      THRU P00200-EXIT.                01510000
                                                                        01520000
           GOBACK.                                                      01530000
                                                                        01540000
       P00000-EXIT.                                                     01550000
           EXIT.                                                        01560000
           EJECT                                                        01570000
      ***************************************************************** 01580000
      *    BATCH FLOW 2 -- ON-CREATE                                  * 01590000
      ***************************************************************** 01600000
                                                                        01610000
       P00100-ON-CREATE.                                                01620000
                                                                        01630000
      *    (A) THE ORDER'S INITIAL PENDING STATE-HISTORY STUB IS A      01640000
      *        BOOKKEEPING ROW IN A LEDGER THIS ENGINE DOES NOT OWN --  01650000
      *        NO AUDIT RECORD IS WRITTEN FOR AN ORDER'S OWN FIRST      01660000
      *        STATE, ONLY FOR A LATER CORRECTION.  NOTHING TO DO HERE. 01670000
                                                                        01680000
           PERFORM P00110-SNAPSHOT-COMMISSIONED-QTY THRU P00110-EXIT.   01690000
                                                                        01700000
           MOVE TECHNOLOGY-PROTOTYPE-ID TO TECHNOLOGY-ID.               01710000
                                                                        01720000
       P00100-EXIT.                                                     01730000
           EXIT.                                                        01740000
           EJECT                                                        01750000
      ***************************************************************** 01760000
      *    BUSINESS RULE 12 -- INITIAL COMMISSIONED-QUANTITY SNAPSHOT * 01770000
      ***************************************************************** 01780000
                                                                        01790000
       P00110-SNAPSHOT-COMMISSIONED-QTY.                                01800000
                                                                        01810000
           IF PLANNED-QUANTITY          NOT = ZEROES                    01820000
               COMPUTE COMMISSIONED-PLANNED-QUANTITY ROUNDED =          01830000
                   PLANNED-QUANTITY.                                    01840000
                                                                        01850000
       P00110-EXIT.                                                     01860000
           EXIT.                                                        01870000
           EJECT                                                        01880000
      ***************************************************************** 01890000
      *    BATCH FLOW 3 -- ON-SAVE                                    * 01900000
      ***************************************************************** 01910000
                                                                        01920000
       P00200-ON-SAVE.                                                  01930000
                                                                        01940000
           MOVE COMMISSIONED-CORRECTED-QUANTITY                         01950000
                                       TO WS-ON-FILE-COMM-CORRECTED-QTY.01960000
                                                                        01970000
           IF NOT LS-OPERATION-IS-CREATE                                01980000
               PERFORM P00220-ROUTE-START-DATE  THRU P00220-EXIT        01990000
               PERFORM P00230-ROUTE-FINISH-DATE THRU P00230-EXIT        02000000
               PERFORM P00235-FILL-CALCULATED-RANGE                     02010000
                                       THRU P00235-EXIT                 02020000
               PERFORM P00250-RECONCILE-QUANTITY THRU P00250-EXIT.      02030000
                                                                        02040000
           PERFORM P00260-DERIVE-REMAINING-QTY THRU P00260-EXIT.        02050000
           PERFORM P00270-CORRECTION-CAUSE-CHECK THRU P00270-EXIT.      02060000
                                                                        02070000
           IF DATES-CHANGED OF ORDER-RECORD                             02075000
              AND ORDER-STATE NOT = '01pending'                         02077000
               PERFORM P00240-BUILD-AUDIT-RECORD THRU P00240-EXIT.      02090000
                                                                        02100000
           IF LS-OPERATION-IS-CREATE                                    02110000
               MOVE INCLUDE-TPZ-PS-SW  TO INCLUDE-TPZ-SW                02120000
               MOVE INCLUDE-ADDITIONAL-TIME-PS-SW                       02130000
                                       TO INCLUDE-ADDITIONAL-TIME-SW.   02140000
                                                                        02150000
       P00200-EXIT.                                                     02160000
           EXIT.                                                        02170000
           EJECT                                                        02180000
      ***************************************************************** 02190000
      *    BUSINESS RULE 7 (START SIDE) -- ROUTE START-DATE           * 02200000
      ***************************************************************** 02210000
                                                                        02220000
       P00220-ROUTE-START-DATE.                                         02230000
                                                                        02240000
           IF START-DATE-YYYYMMDD        = ZEROES                       02250000
               GO TO P00220-EXIT.                                       02260000
                                                                        02270000
           IF SOURCE-START-DATE         NOT = START-DATE-YYYYMMDD       02280000
              OR SOURCE-START-DATE       = ZEROES                       02290000
               EVALUATE TRUE                                            02300000
                   WHEN ORDER-STATE-PENDING                             02310000
                       MOVE START-DATE-YYYYMMDD TO DATE-FROM            02320000
                   WHEN ORDER-STATE-IN-PROGRESS OR                      02330000
                        ORDER-STATE-COMPLETED OR                        02340000
                        ORDER-STATE-ABANDONED                           02350000
                       MOVE START-DATE-YYYYMMDD TO EFFECTIVE-DATE-FROM  02360000
                   WHEN ORDER-STATE-ACCEPTED                            02370000
                       MOVE START-DATE-YYYYMMDD TO CORRECTED-DATE-FROM  02380000
               END-EVALUATE                                             02390000
               MOVE 'Y'             TO DATES-CHANGED-SW OF              02395000
                                       ORDER-RECORD.                    02398000
                                                                        02410000
       P00220-EXIT.                                                     02420000
           EXIT.                                                        02430000
           EJECT                                                        02440000
      ***************************************************************** 02450000
      *    BUSINESS RULE 7 (FINISH SIDE) -- ROUTE FINISH-DATE         * 02460000
      *    NOTE -- THE FINISH SIDE DELIBERATELY HAS NO INTERRUPTED     *02470000
      *    BUCKET.  AN INTERRUPTED ORDER'S FINISH-DATE IS NOT ROUTED   *02480000
      *    ANYWHERE.  THIS MIRRORS THE START SIDE'S ASYMMETRY AND      *02490000
      *    MUST NOT BE "FIXED" TO LOOK SYMMETRIC.                      *02500000
      ***************************************************************** 02510000
                                                                        02520000
       P00230-ROUTE-FINISH-DATE.                                        02530000
                                                                        02540000
           IF FINISH-DATE-YYYYMMDD       = ZEROES                       02550000
               GO TO P00230-EXIT.                                       02560000
                                                                        02570000
           IF SOURCE-FINISH-DATE        NOT = FINISH-DATE-YYYYMMDD      02580000
              OR SOURCE-FINISH-DATE      = ZEROES                       02590000
               EVALUATE TRUE                                            02600000
                   WHEN ORDER-STATE-PENDING                             02610000
                       MOVE FINISH-DATE-YYYYMMDD TO DATE-TO             02620000
                   WHEN ORDER-STATE-COMPLETED OR                        02630000
                        ORDER-STATE-ABANDONED                           02640000
                       MOVE FINISH-DATE-YYYYMMDD TO EFFECTIVE-DATE-TO   02650000
                   WHEN ORDER-STATE-ACCEPTED OR                         02660000
                        ORDER-STATE-IN-PROGRESS                         02670000
                       MOVE FINISH-DATE-YYYYMMDD TO CORRECTED-DATE-TO   02680000
               END-EVALUATE                                             02690000
               MOVE 'Y'             TO DATES-CHANGED-SW OF              02695000
                                       ORDER-RECORD.                    02698000
                                                                        02710000
       P00230-EXIT.                                                     02720000
           EXIT.                                                        02730000
           EJECT                                                        02740000
      ***************************************************************** 02750000
      *    FILL THE CALCULATED DATE RANGE BACK ONTO START/FINISH      * 02760000
      ***************************************************************** 02770000
                                                                        02780000
       P00235-FILL-CALCULATED-RANGE.                                    02790000
                                                                        02800000
           MOVE 'N'                    TO WS-RANGE-IS-SET-SW.           02810000
           MOVE ZEROES                 TO WS-CALC-DATE-FROM             02820000
                                           WS-CALC-DATE-TO.             02830000
                                                                        02840000
           IF EFFECTIVE-DATE-FROM       NOT = ZEROES                    02850000
              AND EFFECTIVE-DATE-TO     NOT = ZEROES                    02860000
               MOVE EFFECTIVE-DATE-FROM TO WS-CALC-DATE-FROM            02870000
               MOVE EFFECTIVE-DATE-TO   TO WS-CALC-DATE-TO              02880000
               MOVE 'Y'                 TO WS-RANGE-IS-SET-SW           02890000
           ELSE                                                         02900000
               IF CORRECTED-DATE-FROM   NOT = ZEROES                    02910000
                  AND CORRECTED-DATE-TO NOT = ZEROES                    02920000
                   MOVE CORRECTED-DATE-FROM TO WS-CALC-DATE-FROM        02930000
                   MOVE CORRECTED-DATE-TO   TO WS-CALC-DATE-TO          02940000
                   MOVE 'Y'             TO WS-RANGE-IS-SET-SW.          02950000
                                                                        02960000
           IF RANGE-IS-SET                                              02970000
               MOVE WS-CALC-DATE-FROM   TO START-DATE-YYYYMMDD          02980000
               MOVE WS-CALC-DATE-TO     TO FINISH-DATE-YYYYMMDD         02990000
           ELSE                                                         03000000
               IF DATE-FROM              NOT = ZEROES                   03010000
                   MOVE DATE-FROM        TO START-DATE-YYYYMMDD         03020000
               IF DATE-TO                NOT = ZEROES                   03030000
                   MOVE DATE-TO          TO FINISH-DATE-YYYYMMDD.       03040000
                                                                        03050000
       P00235-EXIT.                                                     03060000
           EXIT.                                                        03070000
           EJECT                                                        03080000
      ***************************************************************** 03090000
      *    BUSINESS RULE 9 -- QUANTITY RECONCILIATION                 * 03100000
      ***************************************************************** 03110000
                                                                        03120000
       P00250-RECONCILE-QUANTITY.                                       03130000
                                                                        03140000
      *    THE "DID THE CALLER CHANGE IT" TEST MUST COMPARE AGAINST     03142000
      *    THE ON-FILE SNAPSHOT CARRIED IN SOURCE-PLANNED-QUANTITY --   03144000
      *    NOT AGAINST THE COMMISSIONED FIELDS, WHICH ARE STILL ZERO    03146000
      *    ON AN ORDER'S FIRST SAVE IN A GIVEN STATE AND WOULD LOOK     03148000
      *    LIKE A CORRECTION WHEN NOTHING WAS TYPED IN AT ALL.          03149000
                                                                        03149500
           EVALUATE TRUE                                                03150000
               WHEN ORDER-STATE-PENDING                                 03160000
                   IF PLANNED-QUANTITY NOT =                            03165000
                      SOURCE-PLANNED-QUANTITY                           03168000
                       COMPUTE COMMISSIONED-PLANNED-QUANTITY ROUNDED =  03180000
                           PLANNED-QUANTITY                             03190000
                   ELSE                                                 03200000
                       IF COMMISSIONED-CORRECTED-QUANTITY NOT = ZEROES  03210000
                           COMPUTE PLANNED-QUANTITY ROUNDED =           03220000
                               COMMISSIONED-CORRECTED-QUANTITY          03230000
                       ELSE                                             03240000
                           IF COMMISSIONED-PLANNED-QUANTITY NOT = ZEROES03250000
                               COMPUTE PLANNED-QUANTITY ROUNDED =       03260000
                                   COMMISSIONED-PLANNED-QUANTITY.       03270000
               WHEN ORDER-STATE-ACCEPTED OR                             03280000
                    ORDER-STATE-IN-PROGRESS OR                          03290000
                    ORDER-STATE-INTERRUPTED                             03300000
                   IF PLANNED-QUANTITY NOT =                            03305000
                      SOURCE-PLANNED-QUANTITY                           03308000
                       COMPUTE COMMISSIONED-CORRECTED-QUANTITY ROUNDED =03320000
                           PLANNED-QUANTITY                             03330000
                   ELSE                                                 03340000
                       IF COMMISSIONED-CORRECTED-QUANTITY NOT = ZEROES  03350000
                           COMPUTE PLANNED-QUANTITY ROUNDED =           03360000
                               COMMISSIONED-CORRECTED-QUANTITY          03370000
                       ELSE                                             03380000
                           IF COMMISSIONED-PLANNED-QUANTITY NOT = ZEROES03390000
                               COMPUTE PLANNED-QUANTITY ROUNDED =       03400000
                                   COMMISSIONED-PLANNED-QUANTITY.       03410000
           END-EVALUATE.                                                03420000
                                                                        03430000
      *    PRODUCED-QUANTITY SIDE.  IN CLASSIC MODE THE OPERATOR        03440000
      *    KEYS DONE-QUANTITY ON THE SCREEN, SO A MISMATCH AGAINST ITS  03450000
      *    OWN ON-FILE SNAPSHOT MEANS DONE-QUANTITY IS THE FRESH VALUE  03460000
      *    AND AMOUNT-OF-PRODUCT-PRODUCED FOLLOWS IT; OTHERWISE CHECK   03470000
      *    AMOUNT-OF-PRODUCT-PRODUCED AGAINST ITS OWN ON-FILE SNAPSHOT  03480000
      *    THE SAME WAY.  IN FOR-EACH/CUMULATED MODE THE RECORDING      03482000
      *    SCREEN ONLY EVER MAINTAINS AMOUNT-OF-PRODUCT-PRODUCED, SO IT 03484000
      *    ALWAYS WINS.                                                 03486000
                                                                        03500000
           IF TYPE-OF-PRODUCTION-RECORDING = SPACES                     03510000
              OR RECORDING-BASIC-MODE                                   03520000
               IF DONE-QUANTITY         NOT = SOURCE-DONE-QUANTITY      03530000
                   COMPUTE AMOUNT-OF-PRODUCT-PRODUCED ROUNDED =         03540000
                       DONE-QUANTITY                                    03542000
               ELSE                                                     03544000
                   IF AMOUNT-OF-PRODUCT-PRODUCED NOT =                  03546000
                      SOURCE-AMOUNT-OF-PRODUCT-PRODUCED                 03548000
                       COMPUTE DONE-QUANTITY ROUNDED =                  03550000
                           AMOUNT-OF-PRODUCT-PRODUCED.                  03552000
           ELSE                                                         03560000
               COMPUTE AMOUNT-OF-PRODUCT-PRODUCED ROUNDED =             03570000
                   DONE-QUANTITY.                                       03580000
                                                                        03590000
       P00250-EXIT.                                                     03600000
           EXIT.                                                        03610000
           EJECT                                                        03620000
      ***************************************************************** 03630000
      *    BUSINESS RULE 10 -- REMAINING-QUANTITY DERIVATION          * 03640000
      ***************************************************************** 03650000
                                                                        03660000
       P00260-DERIVE-REMAINING-QTY.                                     03670000
                                                                        03680000
           COMPUTE REMAINING-AMOUNT-OF-PRODUCT-TO-PRODUCE ROUNDED =     03690000
               PLANNED-QUANTITY - AMOUNT-OF-PRODUCT-PRODUCED.           03700000
                                                                        03710000
       P00260-EXIT.                                                     03720000
           EXIT.                                                        03730000
           EJECT                                                        03740000
      ***************************************************************** 03750000
      *    BUSINESS RULE 11 -- CORRECTING-THE-REQUESTED-VOLUME CHECK  * 03760000
      ***************************************************************** 03770000
                                                                        03780000
       P00270-CORRECTION-CAUSE-CHECK.                                   03790000
                                                                        03800000
           IF REASON-NEEDED-CORRECTING-VOLUME                           03810000
              AND NOT LS-OPERATION-IS-CREATE                            03820000
              AND (ORDER-STATE-ACCEPTED OR ORDER-STATE-IN-PROGRESS OR   03830000
                   ORDER-STATE-INTERRUPTED)                             03840000
               IF COMMISSIONED-CORRECTED-QUANTITY NOT =                 03850000
                   WS-ON-FILE-COMM-CORRECTED-QTY                        03860000
                  AND TYPE-OF-CORRECTION-CAUSES-COUNT = ZEROES          03870000
                   MOVE                                                 03880000
                   'orders.order.correctingQuantity.missingTypeOfCorre' 03890000
                     TO ORDER-ERROR-TEXT                                03900000
                   MOVE 'ctionCauses'                                   03910000
                     TO ORDER-ERROR-TEXT(51:11).                        03920000
                                                                        03930000
       P00270-EXIT.                                                     03940000
           EXIT.                                                        03950000
           EJECT                                                        03960000
      ***************************************************************** 03970000
      *    BUSINESS RULE 8 -- AUDIT-ON-CORRECTION                     * 03980000
      ***************************************************************** 03990000
                                                                        04000000
       P00240-BUILD-AUDIT-RECORD.                                       04010000
                                                                        04020000
           MOVE ORDER-ID               TO ORDER-STATE-CHANGE-ORDER-ID.  04030000
           MOVE 'Y'                    TO DATES-CHANGED-SW OF           04040000
                                           ORDER-STATE-CHANGE-RECORD.   04050000
           MOVE SOURCE-CORRECTED-DATE-FROM OF ORDER-RECORD              04060000
               TO SOURCE-CORRECTED-DATE-FROM OF                         04065000
                  ORDER-STATE-CHANGE-RECORD.                            04070000
           MOVE SOURCE-CORRECTED-DATE-TO OF ORDER-RECORD                04080000
               TO SOURCE-CORRECTED-DATE-TO OF ORDER-STATE-CHANGE-RECORD.04090000
           MOVE SOURCE-START-DATE OF ORDER-RECORD                       04100000
               TO SOURCE-START-DATE OF ORDER-STATE-CHANGE-RECORD.       04110000
           MOVE SOURCE-FINISH-DATE OF ORDER-RECORD                      04110500
               TO SOURCE-FINISH-DATE OF ORDER-STATE-CHANGE-RECORD.      04110700
           MOVE CORRECTED-DATE-FROM     TO TARGET-CORRECTED-DATE-FROM.  04120000
           MOVE CORRECTED-DATE-TO       TO TARGET-CORRECTED-DATE-TO.    04130000
           MOVE FINISH-DATE-YYYYMMDD    TO TARGET-FINISH-DATE.          04140000
           MOVE START-DATE-YYYYMMDD     TO TARGET-START-DATE.           04150000
           MOVE ORDER-STATE OF ORDER-RECORD                             04160000
               TO SOURCE-STATE TARGET-STATE.                            04170000
                                                                        04180000
           IF WORKER-TO-CHANGE          NOT = SPACES                    04190000
               MOVE WORKER-TO-CHANGE    TO WORKER                       04200000
               MOVE SPACES              TO WORKER-TO-CHANGE             04210000
           ELSE                                                         04220000
               MOVE CURRENT-USER-ID     TO WORKER.                      04230000
                                                                        04240000
           MOVE WS-CDT-D-YEAR           TO DAT-YEAR.                    04250000
           MOVE WS-CDT-D-MONTH          TO DAT-MONTH.                   04260000
           MOVE WS-CDT-D-DAY            TO DAT-DAY.                     04270000
           MOVE WS-CDT-T-HOURS          TO DAT-HOURS.                   04280000
           MOVE WS-CDT-T-MINUTES        TO DAT-MINUTES.                 04290000
           MOVE WS-CDT-T-SECONDS        TO DAT-SECONDS.                 04300000
                                                                        04310000
           MOVE '03successful'          TO STATUS-LITERAL.              04320000
                                                                        04330000
           MOVE 'Y'                     TO LS-AUDIT-NEEDED-SW.          04340000
           MOVE 'N'                     TO DATES-CHANGED-SW OF          04345000
                                           ORDER-RECORD.                04350000
                                                                        04360000
       P00240-EXIT.                                                     04370000
           EXIT.                                                        04380000

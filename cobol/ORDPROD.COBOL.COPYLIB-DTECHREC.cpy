      ******************************************************************00010000
      * TECHNOLOGY RECORD  -- RELATIVE FILE, KEYED BY RELATIVE RECORD  *00020000
      *                        NUMBER STANDING IN FOR TECHNOLOGY-ID    *00030000
      * FILE: TECHNOLOGY-FILE  (OWNED BY ORDS03)                       *00040000
      ******************************************************************00050000
      *  08/02/13   R.DELACRUZ  TKT MES-2311  ORIGINAL, NO NATIVE ISAM *00060000
      *                         HANDLER AVAILABLE ON THIS BUILD SO THE *00070000
      *                         TECHNOLOGY-ID IS CARRIED AS THE RRN.   *00080000
      *  11/06/14   K.OYELARAN  TKT MES-2603  ADDED PKT-ENABLED-SW.    *00090000
      ******************************************************************00100000
       01  TECHNOLOGY-RECORD.                                           00110000
           05  TECHNOLOGY-ID           PIC 9(09)       COMP-3.          00120000
           05  TECHNOLOGY-ID-X REDEFINES TECHNOLOGY-ID                  00130000
                                       PIC X(05).                       00140000
           05  TECHNOLOGY-NUMBER       PIC X(255).                      00150000
           05  TECHNOLOGY-PROTOTYPE-ID PIC 9(09)       COMP-3.          00160000
           05  TECHNOLOGY-TYPE         PIC X(01).                       00170000
               88  TECHNOLOGY-TYPE-PATTERN        VALUE '1'.            00180000
               88  TECHNOLOGY-TYPE-OWN            VALUE '2'.            00190000
           05  TECHNOLOGY-STATE        PIC X(12).                       00200000
               88  TECHNOLOGY-STATE-CHECKED       VALUE '02checked'.    00210000
               88  TECHNOLOGY-STATE-ACCEPTED      VALUE '02accepted'.   00220000
           05  PKT-ENABLED-SW          PIC X(01).                       00230000
               88  PKT-ENABLED                    VALUE 'Y'.            00240000
               88  PKT-DISABLED                   VALUE 'N'.            00250000
           05  FILLER                  PIC X(09).                       00260000

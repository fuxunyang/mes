       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. ORDB01.                                              00020000
       AUTHOR. R DELACRUZ.                                              00021000
       INSTALLATION. ORDPROD MANUFACTURING SYSTEMS.                     00022000
       DATE-WRITTEN. 03/11/13.                                          00023000
       DATE-COMPILED.                                                   00024000
       SECURITY.  CONFIDENTIAL -- ORDPROD PRODUCTION LIBRARY.           00025000
      *                                                                 00030000
      ***************************************************************** 00040000
      *                 ORDER LIFECYCLE RULE ENGINE (ORH)             * 00050000
      *                                                               * 00060000
      * PROGRAM :   ORDB01                                            * 00070000
      *                                                               * 00080000
      * FUNCTION:   ORDB01 IS THE BATCH DRIVER FOR THE ORDER           *00090000
      *             LIFECYCLE RULE ENGINE. IT READS ONE ORDER RECORD   *00100000
      *             AT A TIME FROM ORDERS-IN, EACH TAGGED WITH AN      *00110000
      *             OPERATION CODE (CREATE/SAVE/COPY/DELETE), AND      *00120000
      *             DRIVES THE VALIDATE, ON-CREATE, ON-SAVE, ON-COPY   *00130000
      *             AND ON-DELETE STEPS IN ONE SINGLE-THREADED PASS    *00140000
      *             OVER THE FILE INSTEAD OF IN-LINE AT ENTRY TIME.    *00150000
      *             THE RESULT, INCLUDING A VALID/INVALID FLAG AND     *00160000
      *             ANY ERROR TEXT, IS WRITTEN TO ORDERS-OUT. A        *00170000
      *             CORRECTED-DATE AUDIT RECORD IS APPENDED TO         *00180000
      *             ORDER-STATE-CHANGE-OUT WHENEVER ORDS02 FLAGS ONE.  *00190000
      *                                                               * 00200000
      * FILES   :   ORDERS-IN            -  SEQUENTIAL    (INPUT)     * 00210000
      *             ORDERS-OUT           -  SEQUENTIAL    (OUTPUT)    * 00220000
      *             PARAMETER-FILE       -  SEQUENTIAL    (INPUT)     * 00230000
      *             ORDER-STATE-CHANGE-OUT - SEQUENTIAL   (OUTPUT)    * 00240000
      *                                                               * 00250000
      * CALLS   :   ORDS01 (VALIDATE), ORDS02 (ON-CREATE/ON-SAVE),     *00260000
      *             ORDS03 (ON-COPY/ON-DELETE)                         *00270000
      *                                                               * 00280000
      ***************************************************************** 00290000
      *             PROGRAM CHANGE LOG                                * 00300000
      *             -------------------                               * 00310000
      *                                                               * 00320000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00330000
      *  --------   --------------------  --------------------------  * 00340000
      *  03/11/13   R.DELACRUZ            TKT MES-2209 ORIGINAL        *00350000
      *                                   (REPLACES THE OLDER IN-LINE  *00360000
      *                                   ORDER-MAINTENANCE LOGIC      *00370000
      *                                   WITH A BATCH DRIVER THAT     *00375000
      *                                   READS ORDERS-IN).            *00380000
      *  08/02/13   R.DELACRUZ            TKT MES-2311 ADDED THE       *00390000
      *                                   ON-COPY/ON-DELETE CALLS TO   *00400000
      *                                   ORDS03 AND THE TECHNOLOGY    *00410000
      *                                   BOOKKEEPING THEY NEED.       *00420000
      *  02/19/14   K.OYELARAN            TKT MES-2487 ADDED           *00430000
      *                                   ORDER-STATE-CHANGE-OUT AND   *00440000
      *                                   P45000-WRITE-AUDIT-RECORD.   *00450000
      *  11/06/14   K.OYELARAN            TKT MES-2603 PARAMETER-FILE  *00460000
      *                                   IS NOW READ ONCE AT START-UP *00470000
      *                                   RATHER THAN PER ORDER.       *00480000
      *  06/03/16   J.ABARA               TKT MES-3102 Y2K-STYLE DATE  *00490000
      *                                   WINDOWING REVIEW -- ALL      *00500000
      *                                   DATE FIELDS ALREADY CARRY    *00510000
      *                                   A FULL 4-DIGIT YEAR, NO      *00520000
      *                                   CHANGE REQUIRED.             *00530000
      *  04/14/21   S.MBEKI               TKT MES-4417 CLOSE PARAMETER *00540000
      *                                   -FILE EXPLICITLY BEFORE      *00550000
      *                                   GOBACK SO A RERUN DOESN'T    *00560000
      *                                   INHERIT A STALE DD.          *00570000
      *  03/16/22   S.MBEKI               TKT MES-4512 REWORDED THE    *00580000
      *                                   HEADER AND ORIGINAL CHANGE-  *00581000
      *                                   LOG ENTRY -- BOTH STILL      *00582000
      *                                   TALKED ABOUT THE OLD SYSTEM  *00583000
      *                                   ORDB01 REPLACED.             *00584000
      *                                                               * 00590000
      ***************************************************************** 00600000
           EJECT                                                        00610000
       ENVIRONMENT DIVISION.                                            00620000
       CONFIGURATION SECTION.                                           00621000
       SPECIAL-NAMES.                                                   00622000
           C01 IS TOP-OF-FORM.                                          00623000
                                                                        00630000
       INPUT-OUTPUT SECTION.                                            00640000
                                                                        00650000
       FILE-CONTROL.                                                    00660000
                                                                        00670000
           SELECT ORDERS-IN            ASSIGN TO ORDERIN                00680000
                                       ORGANIZATION IS SEQUENTIAL       00690000
                                       FILE STATUS IS WS-ORDERIN-STATUS.00700000
                                                                        00710000
           SELECT ORDERS-OUT           ASSIGN TO ORDEROUT               00720000
                                       ORGANIZATION IS SEQUENTIAL       00730000
                                      FILE STATUS IS WS-ORDEROUT-STATUS.00740000
                                                                        00750000
           SELECT PARAMETER-FILE       ASSIGN TO PARMFILE               00760000
                                       ORGANIZATION IS SEQUENTIAL       00770000
                                      FILE STATUS IS WS-PARMFILE-STATUS.00780000
                                                                        00790000
           SELECT ORDER-STATE-CHANGE-OUT                                00800000
                                       ASSIGN TO STCHGOUT               00810000
                                       ORGANIZATION IS SEQUENTIAL       00820000
                                      FILE STATUS IS WS-STCHGOUT-STATUS.00830000
           EJECT                                                        00840000
       DATA DIVISION.                                                   00850000
                                                                        00860000
       FILE SECTION.                                                    00870000
                                                                        00880000
       FD  ORDERS-IN                                                    00890000
           LABEL RECORDS ARE STANDARD                                   00900000
           RECORDING MODE IS F.                                         00910000
           COPY DORDREC.                                                00920000
                                                                        00930000
           EJECT                                                        00940000
       FD  ORDERS-OUT                                                   00950000
           LABEL RECORDS ARE STANDARD                                   00960000
           RECORDING MODE IS F.                                         00970000
       01  ORDERS-OUT-REC              PIC X(1080).                     00980000
       01  ORDERS-OUT-REC-KEY REDEFINES ORDERS-OUT-REC.                 00981000
           05  OOR-ORDER-ID-X          PIC X(09).                       00982000
           05  FILLER                  PIC X(1071).                     00983000
                                                                        00990000
           EJECT                                                        01000000
       FD  PARAMETER-FILE                                               01010000
           LABEL RECORDS ARE STANDARD                                   01020000
           RECORDING MODE IS F.                                         01030000
           COPY DPARAM.                                                 01040000
                                                                        01050000
           EJECT                                                        01060000
       FD  ORDER-STATE-CHANGE-OUT                                       01070000
           LABEL RECORDS ARE STANDARD                                   01080000
           RECORDING MODE IS F.                                         01090000
           COPY DAUDIT.                                                 01100000
                                                                        01110000
           EJECT                                                        01120000
       WORKING-STORAGE SECTION.                                         01130000
                                                                        01140000
      ***************************************************************** 01150000
      *    SWITCHES                                                   * 01160000
      ***************************************************************** 01170000
                                                                        01180000
       01  WS-SWITCHES.                                                 01190000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             01200000
               88  END-OF-PROCESS                VALUE 'Y'.             01210000
               88  NOT-END-OF-PROCESS            VALUE 'N'.             01220000
           05  WS-AUDIT-NEEDED-SW      PIC X     VALUE 'N'.             01230000
               88  AUDIT-NEEDED                  VALUE 'Y'.             01240000
               88  AUDIT-NOT-NEEDED              VALUE 'N'.             01250000
           05  FILLER                  PIC X(02).                       01255000
                                                                        01260000
      ***************************************************************** 01270000
      *    FILE STATUS FIELDS                                         * 01280000
      ***************************************************************** 01290000
                                                                        01300000
       01  WS-FILE-STATUSES.                                            01310000
           05  WS-ORDERIN-STATUS       PIC XX    VALUE SPACES.          01320000
               88  ORDERIN-OK                    VALUE '00'.            01330000
               88  ORDERIN-END                   VALUE '10'.            01340000
           05  WS-ORDEROUT-STATUS      PIC XX    VALUE SPACES.          01350000
           05  WS-PARMFILE-STATUS      PIC XX    VALUE SPACES.          01360000
           05  WS-STCHGOUT-STATUS      PIC XX    VALUE SPACES.          01370000
           05  FILLER                  PIC X(02).                       01375000
       01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES.               01376000
           05  WOFS-COMBINED-STATUS    PIC X(08).                       01377000
           05  FILLER                  PIC X(02).                       01378000
                                                                        01380000
      ***************************************************************** 01390000
      *    MISCELLANEOUS WORK FIELDS                                  * 01400000
      ***************************************************************** 01410000
                                                                        01420000
       01  WS-MISCELLANEOUS-FIELDS.                                     01430000
           05  WS-ORDER-COUNT          PIC S9(7)  VALUE +0     COMP.    01440000
           05  WS-INVALID-COUNT        PIC S9(7)  VALUE +0     COMP.    01450000
           05  WS-AUDIT-COUNT          PIC S9(7)  VALUE +0     COMP.    01460000
           05  FILLER                  PIC X(04).                       01465000
       01  WS-MISCELLANEOUS-FIELDS-X REDEFINES WS-MISCELLANEOUS-FIELDS. 01466000
           05  WOMF-ORDER-COUNT-X      PIC X(04).                       01467000
           05  WOMF-INVALID-COUNT-X    PIC X(04).                       01468000
           05  WOMF-AUDIT-COUNT-X      PIC X(04).                       01469000
           05  FILLER                  PIC X(04).                       01470000
                                                                        01471000
      ***************************************************************** 01480000
      *    LINKAGE-SHAPED AREAS PASSED TO THE CALLED SUBPROGRAMS       *01490000
      ***************************************************************** 01500000
                                                                        01510000
       01  LS-AUDIT-NEEDED-SW          PIC X     VALUE 'N'.             01520000
           88  LS-AUDIT-NEEDED                   VALUE 'Y'.             01530000
                                                                        01540000
      ***************************************************************** 01550000
      *    FILE-STATUS / ABEND WORK AREA                               *01560000
      ***************************************************************** 01570000
                                                                        01580000
           COPY DORDERRW.                                               01590000
           EJECT                                                        01600000
      ***************************************************************** 01610000
      *    P R O C E D U R E    D I V I S I O N                       * 01620000
      ***************************************************************** 01630000
                                                                        01640000
       PROCEDURE DIVISION.                                              01650000
                                                                        01660000
      ***************************************************************** 01670000
      *                                                               * 01680000
      *    PARAGRAPH:  P00000-MAINLINE                                * 01690000
      *                                                               * 01700000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE THE ORDER      *01710000
      *                LOOP, CLOSE FILES.                              *01720000
      *                                                               * 01730000
      ***************************************************************** 01740000
                                                                        01750000
       P00000-MAINLINE.                                                 01760000
                                                                        01770000
           MOVE 'ORDB01'               TO WOAT-LAST-PROGRAM.            01780000
                                                                        01790000
           OPEN INPUT  ORDERS-IN                                        01800000
                       PARAMETER-FILE                                   01810000
                OUTPUT  ORDERS-OUT                                      01820000
                        ORDER-STATE-CHANGE-OUT.                         01830000
                                                                        01840000
           PERFORM P00050-READ-PARAMETER THRU P00050-EXIT.              01850000
                                                                        01860000
           PERFORM P10000-PROCESS-LOOP   THRU P10000-EXIT               01870000
               UNTIL END-OF-PROCESS.                                    01880000
                                                                        01890000
           CLOSE ORDERS-IN                                              01900000
                 ORDERS-OUT                                             01910000
                 PARAMETER-FILE                                         01920000
                 ORDER-STATE-CHANGE-OUT.                                01930000
                                                                        01940000
           GOBACK.                                                      01950000
                                                                        01960000
       P00000-EXIT.                                                     01970000
           EXIT.                                                        01980000
           EJECT                                                        01990000
      ***************************************************************** 02000000
      *                                                               * 02010000
      *    PARAGRAPH:  P00050-READ-PARAMETER                         *  02020000
      *                                                               * 02030000
      *    FUNCTION :  READ THE SINGLETON PARAMETER RECORD ONCE.      * 02040000
      *                                                               * 02050000
      ***************************************************************** 02060000
                                                                        02070000
       P00050-READ-PARAMETER.                                           02080000
                                                                        02090000
           MOVE 'P00050-READ-PARAMETER' TO WOAT-LAST-PARAGRAPH.         02100000
                                                                        02110000
           READ PARAMETER-FILE.                                         02120000
                                                                        02130000
           IF WS-PARMFILE-STATUS NOT = '00'                             02140000
               MOVE SPACES              TO PARAMETER-RECORD.            02150000
                                                                        02160000
       P00050-EXIT.                                                     02170000
           EXIT.                                                        02180000
           EJECT                                                        02190000
      ***************************************************************** 02200000
      *                                                               * 02210000
      *    PARAGRAPH:  P10000-PROCESS-LOOP                            * 02220000
      *                                                               * 02230000
      *    FUNCTION :  READ ONE ORDERS-IN RECORD AND DISPATCH IT TO    *02240000
      *                THE STEP ITS OPERATION CODE CALLS FOR.          *02250000
      *                                                               * 02260000
      ***************************************************************** 02270000
                                                                        02280000
       P10000-PROCESS-LOOP.                                             02290000
                                                                        02300000
           MOVE 'P10000-PROCESS-LOOP'   TO WOAT-LAST-PARAGRAPH.         02310000
                                                                        02320000
           READ ORDERS-IN.                                              02330000
                                                                        02340000
           IF ORDERIN-END                                               02350000
               MOVE 'Y'                 TO WS-END-OF-PROCESS-SW         02360000
               GO TO P10000-EXIT.                                       02370000
                                                                        02380000
           ADD 1                        TO WS-ORDER-COUNT.              02390000
           MOVE ORDER-ID                TO WOAT-LAST-ORDER-ID.          02410000
           MOVE 'N'                     TO LS-AUDIT-NEEDED-SW.          02420000
           MOVE 'Y'                     TO ORDER-VALID-SW.              02430000
           MOVE SPACES                  TO ORDER-ERROR-TEXT.            02440000
                                                                        02450000
           IF ORDER-OP-CREATE OR ORDER-OP-SAVE                          02460000
               PERFORM P20000-VALIDATE-ORDER THRU P20000-EXIT.          02470000
                                                                        02480000
           IF ORDER-IS-VALID                                            02490000
               EVALUATE TRUE                                            02500000
                   WHEN ORDER-OP-CREATE                                 02510000
                       PERFORM P30000-PROCESS-CREATE THRU P30000-EXIT   02520000
                   WHEN ORDER-OP-SAVE                                   02530000
                       PERFORM P40000-PROCESS-SAVE    THRU P40000-EXIT  02540000
                   WHEN ORDER-OP-COPY                                   02550000
                       PERFORM P50000-PROCESS-COPY    THRU P50000-EXIT  02560000
                   WHEN ORDER-OP-DELETE                                 02570000
                       PERFORM P60000-PROCESS-DELETE  THRU P60000-EXIT  02580000
               END-EVALUATE                                             02590000
           ELSE                                                         02600000
               ADD 1                    TO WS-INVALID-COUNT.            02610000
                                                                        02620000
           IF LS-AUDIT-NEEDED                                           02630000
               PERFORM P45000-WRITE-AUDIT-RECORD THRU P45000-EXIT.      02640000
                                                                        02650000
           MOVE ORDER-RECORD            TO ORDERS-OUT-REC.              02660000
           WRITE ORDERS-OUT-REC.                                        02670000
                                                                        02680000
       P10000-EXIT.                                                     02690000
           EXIT.                                                        02700000
           EJECT                                                        02710000
      ***************************************************************** 02720000
      *                                                               * 02730000
      *    PARAGRAPH:  P20000-VALIDATE-ORDER                         *  02740000
      *                                                               * 02750000
      *    FUNCTION :  CALL ORDS01 (VALIDATE) BEFORE LETTING A        * 02760000
      *                CREATE OR SAVE THROUGH.                        * 02770000
      *                                                               * 02780000
      ***************************************************************** 02790000
                                                                        02800000
       P20000-VALIDATE-ORDER.                                           02810000
                                                                        02820000
           MOVE 'P20000-VALIDATE-ORDER' TO WOAT-LAST-PARAGRAPH.         02830000
                                                                        02840000
           CALL 'ORDS01' USING ORDER-RECORD                             02850000
                               PARAMETER-RECORD.                        02860000
                                                                        02870000
       P20000-EXIT.                                                     02880000
           EXIT.                                                        02890000
           EJECT                                                        02900000
      ***************************************************************** 02910000
      *                                                               * 02920000
      *    PARAGRAPH:  P30000-PROCESS-CREATE                         *  02930000
      *                                                               * 02940000
      *    FUNCTION :  CALL ORDS02 FOR ON-CREATE, THEN FOR ON-SAVE     *02950000
      *                (EVERY INSERT ALSO RUNS ON-SAVE).               *02960000
      *                                                               * 02970000
      ***************************************************************** 02980000
                                                                        02990000
       P30000-PROCESS-CREATE.                                           03000000
                                                                        03010000
           MOVE 'P30000-PROCESS-CREATE' TO WOAT-LAST-PARAGRAPH.         03020000
                                                                        03030000
           CALL 'ORDS02' USING ORDER-RECORD                             03040000
                               PARAMETER-RECORD                         03050000
                               ORDER-STATE-CHANGE-RECORD                03060000
                               LS-AUDIT-NEEDED-SW                       03070000
                               'CREATE'.                                03080000
                                                                        03090000
       P30000-EXIT.                                                     03100000
           EXIT.                                                        03110000
           EJECT                                                        03120000
      ***************************************************************** 03130000
      *                                                               * 03140000
      *    PARAGRAPH:  P40000-PROCESS-SAVE                           *  03150000
      *                                                               * 03160000
      *    FUNCTION :  CALL ORDS02 FOR ON-SAVE ONLY (UPDATE OF AN      *03170000
      *                EXISTING ORDER).                               * 03180000
      *                                                               * 03190000
      ***************************************************************** 03200000
                                                                        03210000
       P40000-PROCESS-SAVE.                                             03220000
                                                                        03230000
           MOVE 'P40000-PROCESS-SAVE'   TO WOAT-LAST-PARAGRAPH.         03240000
                                                                        03250000
           CALL 'ORDS02' USING ORDER-RECORD                             03260000
                               PARAMETER-RECORD                         03270000
                               ORDER-STATE-CHANGE-RECORD                03280000
                               LS-AUDIT-NEEDED-SW                       03290000
                               'SAVE  '.                                03300000
                                                                        03310000
       P40000-EXIT.                                                     03320000
           EXIT.                                                        03330000
           EJECT                                                        03340000
      ***************************************************************** 03350000
      *                                                               * 03360000
      *    PARAGRAPH:  P50000-PROCESS-COPY                           *  03370000
      *                                                               * 03380000
      *    FUNCTION :  CALL ORDS03 FOR ON-COPY.                        *03390000
      *                                                               * 03400000
      ***************************************************************** 03410000
                                                                        03420000
       P50000-PROCESS-COPY.                                             03430000
                                                                        03440000
           MOVE 'P50000-PROCESS-COPY'   TO WOAT-LAST-PARAGRAPH.         03450000
                                                                        03460000
           CALL 'ORDS03' USING ORDER-RECORD                             03470000
                               'COPY  '.                                03480000
                                                                        03490000
       P50000-EXIT.                                                     03500000
           EXIT.                                                        03510000
           EJECT                                                        03520000
      ***************************************************************** 03530000
      *                                                               * 03540000
      *    PARAGRAPH:  P60000-PROCESS-DELETE                         *  03550000
      *                                                               * 03560000
      *    FUNCTION :  CALL ORDS03 FOR ON-DELETE.                      *03570000
      *                                                               * 03580000
      ***************************************************************** 03590000
                                                                        03600000
       P60000-PROCESS-DELETE.                                           03610000
                                                                        03620000
           MOVE 'P60000-PROCESS-DELETE' TO WOAT-LAST-PARAGRAPH.         03630000
                                                                        03640000
           CALL 'ORDS03' USING ORDER-RECORD                             03650000
                               'DELETE'.                                03660000
                                                                        03670000
       P60000-EXIT.                                                     03680000
           EXIT.                                                        03690000
           EJECT                                                        03700000
      ***************************************************************** 03710000
      *                                                               * 03720000
      *    PARAGRAPH:  P45000-WRITE-AUDIT-RECORD                     *  03730000
      *                                                               * 03740000
      *    FUNCTION :  APPEND THE AUDIT RECORD ORDS02 BUILT TO         *03750000
      *                ORDER-STATE-CHANGE-OUT.                        * 03760000
      *                                                               * 03770000
      ***************************************************************** 03780000
                                                                        03790000
       P45000-WRITE-AUDIT-RECORD.                                       03800000
                                                                        03810000
           MOVE 'P45000-WRITE-AUDIT-RECORD' TO WOAT-LAST-PARAGRAPH.     03820000
                                                                        03830000
           WRITE ORDER-STATE-CHANGE-RECORD.                             03840000
           ADD 1                        TO WS-AUDIT-COUNT.              03850000
           MOVE 'N'                     TO LS-AUDIT-NEEDED-SW.          03860000
                                                                        03870000
       P45000-EXIT.                                                     03880000
           EXIT.                                                        03890000

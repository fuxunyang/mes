                                                                        00010000
      ******************************************************************00020000
      *    PARAMETER SINGLETON RECORD PASS AREA                        *00030000
      *    FILE: PARAMETER-FILE -- ONE FIXED RECORD, READ ONLY         *00040000
      ******************************************************************00050000
      *  02/19/14   K.OYELARAN  TKT MES-2487  ORIGINAL.                *00060000
      *  06/03/16   J.ABARA     TKT MES-3102  ADDED THE TPZ / ADDL-TIME*00070000
      *                         DEFAULT SWITCHES FOR ORDS02 ON-CREATE. *00080000
      *  03/16/22   S.MBEKI     TKT MES-4512  ADDED CURRENT-USER-ID -- *00085000
      *                         ORDS02 WAS FALLING BACK TO A HARDCODED *00086000
      *                         'SYSTEM' LITERAL WHEN THE SUBMITTER    *00087000
      *                         LEFT WORKER-TO-CHANGE BLANK.  JOB      *00088000
      *                         CONTROL NOW STAMPS THE SUBMITTING      *00088200
      *                         USERID INTO THE PARAMETER RECORD ONCE  *00088400
      *                         PER RUN AND ORDS02 FALLS BACK TO THAT. *00088600
      ******************************************************************00090000
                                                                        00100000
       01  PARAMETER-RECORD.                                            00110000
           03  REASON-NEEDED-DATE-FROM-SW                               00120000
                                       PIC X   VALUE 'N'.               00130000
               88  REASON-NEEDED-DATE-FROM      VALUE 'Y'.              00140000
           03  REASON-NEEDED-DATE-TO-SW                                 00150000
                                       PIC X   VALUE 'N'.               00160000
               88  REASON-NEEDED-DATE-TO        VALUE 'Y'.              00170000
           03  REASON-NEEDED-DELAYED-EFF-FROM-SW                        00180000
                                       PIC X   VALUE 'N'.               00190000
               88  REASON-NEEDED-DELAYED-EFF-FROM VALUE 'Y'.            00200000
           03  REASON-NEEDED-EARLIER-EFF-FROM-SW                        00210000
                                       PIC X   VALUE 'N'.               00220000
               88  REASON-NEEDED-EARLIER-EFF-FROM VALUE 'Y'.            00230000
           03  REASON-NEEDED-DELAYED-EFF-TO-SW                          00240000
                                       PIC X   VALUE 'N'.               00250000
               88  REASON-NEEDED-DELAYED-EFF-TO VALUE 'Y'.              00260000
           03  REASON-NEEDED-EARLIER-EFF-TO-SW                          00270000
                                       PIC X   VALUE 'N'.               00280000
               88  REASON-NEEDED-EARLIER-EFF-TO VALUE 'Y'.              00290000
           03  REASON-NEEDED-CORRECTING-VOLUME-SW                       00300000
                                       PIC X   VALUE 'N'.               00310000
               88  REASON-NEEDED-CORRECTING-VOLUME VALUE 'Y'.           00320000
           03  INCLUDE-TPZ-PS-SW       PIC X   VALUE 'N'.               00330000
               88  INCLUDE-TPZ-PS               VALUE 'Y'.              00340000
           03  INCLUDE-ADDITIONAL-TIME-PS-SW                            00350000
                                       PIC X   VALUE 'N'.               00360000
               88  INCLUDE-ADDITIONAL-TIME-PS   VALUE 'Y'.              00370000
           03  CURRENT-USER-ID         PIC X(30) VALUE SPACES.          00375000
           03  FILLER                  PIC X(10) VALUE SPACES.          00380000

       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. ORDS01.                                              00020000
       AUTHOR. R DELACRUZ.                                              00030000
       INSTALLATION. ORDPROD MANUFACTURING SYSTEMS.                     00040000
       DATE-WRITTEN. 03/11/13.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  CONFIDENTIAL -- ORDPROD PRODUCTION LIBRARY.           00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 ORDER LIFECYCLE RULE ENGINE (ORH)             * 00100000
      *                                                               * 00110000
      * PROGRAM :   ORDS01                                            * 00120000
      *                                                               * 00130000
      * FUNCTION:   ORDS01 IS A CALLED SUBROUTINE THAT VALIDATES ONE   *00140000
      *             ORDER RECORD BEFORE THE CALLING PROGRAM (ORDB01)   *00150000
      *             IS ALLOWED TO WRITE IT.  SIX CHECKS RUN IN ORDER:  *00160000
      *             DATE-ORDER, PLANNED-QUANTITY-PRESENT, PRODUCT-NOT- *00170000
      *             REMOVED, START-DATE REASON, END-DATE REASON, AND   *00180000
      *             EFFECTIVE-DATE DEVIATION REASON.  ORDER-VALID-SW   *00190000
      *             AND ORDER-ERROR-TEXT ON THE ORDER RECORD ARE SET   *00200000
      *             ACCORDINGLY.                                      * 00210000
      *                                                               * 00220000
      * FILES   :   NONE (PARAMETER-RECORD IS PASSED BY LINKAGE)      * 00230000
      *                                                               * 00240000
      * TRANSACTIONS GENERATED: NONE                                  * 00250000
      *                                                               * 00260000
      * PFKEYS  :   NONE                                              * 00270000
      *                                                               * 00280000
      ***************************************************************** 00290000
      *             PROGRAM CHANGE LOG                                * 00300000
      *             -------------------                               * 00310000
      *                                                               * 00320000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00330000
      *  --------   --------------------  --------------------------  * 00340000
      *  03/11/13   R.DELACRUZ            TKT MES-2209 ORIGINAL.       *00350000
      *                                   FIRST FOUR CHECKS ONLY       *00360000
      *                                   (DATE-ORDER, QTY, PRODUCT,   *00370000
      *                                   START-DATE REASON).         * 00380000
      *  02/19/14   K.OYELARAN            TKT MES-2487 ADDED THE END-  *00390000
      *                                   DATE REASON CHECK AND THE    *00400000
      *                                   EFFECTIVE-DATE DEVIATION     *00410000
      *                                   REASON CHECK, BORROWING THE  *00420000
      *                                   JULIAN-DAY TABLES OUT OF     *00430000
      *                                   ORDS02 TO GET A DAY COUNT    *00440000
      *                                   FOR THE SECONDS DIFFERENCE.  *00450000
      *  11/06/14   K.OYELARAN            TKT MES-2603 H:MM:SS         *00460000
      *                                   FORMATTING OF THE DEVIATION  *00470000
      *                                   DIFFERENCE WAS COMING OUT    *00480000
      *                                   WITH LEADING ZEROES ON THE   *00490000
      *                                   HOURS -- SUPPRESSED THEM.    *00500000
      *  09/22/16   J.ABARA               TKT MES-3118 Y2K REVIEW --   *00510000
      *                                   ALL DATE FIELDS CARRY A      *00520000
      *                                   FULL 4-DIGIT YEAR, NO        *00530000
      *                                   WINDOWING LOGIC NEEDED.      *00540000
      *  03/02/22   S.MBEKI               TKT MES-4488 THE H:MM:SS     *00550000
      *                                   DEVIATION FIGURE WAS BEING   *00551000
      *                                   CALCULATED AND FORMATTED     *00552000
      *                                   INTO WS-DIFF-TEXT BUT NEVER  *00553000
      *                                   MOVED ANYWHERE -- THE CALLER *00554000
      *                                   NEVER SAW THE NUMBER OF      *00555000
      *                                   HOURS/MINUTES/SECONDS THE    *00556000
      *                                   EFFECTIVE DATE WAS OFF BY.   *00557000
      *                                   APPENDED WS-DIFF-TEXT ONTO   *00558000
      *                                   ORDER-ERROR-TEXT RIGHT AFTER *00559000
      *                                   EACH REASON-NEEDED MESSAGE   *00560000
      *                                   KEY, AND SQUARED UP THE      *00561000
      *                                   REF-MOD OFFSETS ON THOSE     *00562000
      *                                   MOVES, WHICH HAD BEEN        *00563000
      *                                   LEAVING STRAY BLANKS IN THE  *00564000
      *                                   MIDDLE OF THE MESSAGE KEY.   *00565000
      *  03/09/22   S.MBEKI               TKT MES-4501 THE SAME REF-   *00575000
      *                                   MOD SQUARING FROM MES-4488   *00575200
      *                                   MISSED RULES 1-5 -- P10000,  *00575400
      *                                   P11000, P12000, P13000 AND   *00575600
      *                                   P14000 WERE ALL STILL        *00575800
      *                                   OVERWRITING THE TAIL END OF  *00576000
      *                                   THE FIRST LITERAL INSTEAD OF *00576200
      *                                   CONTINUING RIGHT AFTER IT -- *00576400
      *                                   RE-SQUARED ALL FIVE.         *00576600
      *                                                               * 00576800
      ***************************************************************** 00577000
           EJECT                                                        00580000
       ENVIRONMENT DIVISION.                                            00590000
       CONFIGURATION SECTION.                                           00600000
       SPECIAL-NAMES.                                                   00610000
           C01 IS TOP-OF-FORM.                                          00620000
       DATA DIVISION.                                                   00630000
           EJECT                                                        00640000
       WORKING-STORAGE SECTION.                                         00650000
                                                                        00660000
      ***************************************************************** 00670000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES, COUNTERS)   *00680000
      ***************************************************************** 00690000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00700000
       77  WS-ERROR-COUNT               PIC S9(4) COMP VALUE +0.        00710000
                                                                        00720000
      ***************************************************************** 00730000
      *    SWITCHES                                                   * 00740000
      ***************************************************************** 00750000
                                                                        00760000
       01  WS-SWITCHES.                                                 00770000
           05  WS-RANGE-IS-SET-SW       PIC X  VALUE 'N'.               00780000
               88  RANGE-IS-SET                  VALUE 'Y'.             00790000
               88  RANGE-NOT-SET                 VALUE 'N'.             00800000
                                                                        00810000
      ***************************************************************** 00820000
      *    CALCULATED DATE RANGE (BUSINESS RULE 1)                    * 00830000
      ***************************************************************** 00840000
                                                                        00850000
       01  WS-CALCULATED-RANGE.                                         00860000
           05  WS-CALC-DATE-FROM        PIC 9(08)  VALUE ZEROES.        00870000
           05  WS-CALC-DATE-TO          PIC 9(08)  VALUE ZEROES.        00880000
                                                                        00890000
      ***************************************************************** 00900000
      *    JULIAN-DAY CONVERSION TABLES (SAME TECHNIQUE AS ORDS02)     *00910000
      ***************************************************************** 00920000
                                                                        00930000
       01  WS-YEAR-TABLE.                                               00940000
           07  FILLER              PIC 9(3)  VALUE 0.                   00950000
           07  FILLER              PIC 9(3)  VALUE 31.                  00960000
           07  FILLER              PIC 9(3)  VALUE 59.                  00970000
           07  FILLER              PIC 9(3)  VALUE 90.                  00980000
           07  FILLER              PIC 9(3)  VALUE 120.                 00990000
           07  FILLER              PIC 9(3)  VALUE 151.                 01000000
           07  FILLER              PIC 9(3)  VALUE 181.                 01010000
           07  FILLER              PIC 9(3)  VALUE 212.                 01020000
           07  FILLER              PIC 9(3)  VALUE 243.                 01030000
           07  FILLER              PIC 9(3)  VALUE 273.                 01040000
           07  FILLER              PIC 9(3)  VALUE 304.                 01050000
           07  FILLER              PIC 9(3)  VALUE 334.                 01060000
       01  FILLER                  REDEFINES WS-YEAR-TABLE.             01070000
           07  WS-DAYS             OCCURS 12 TIMES                      01080000
                                   PIC 9(3).                            01090000
       01  WS-LEAP-YEAR-TABLE.                                          01100000
           07  FILLER              PIC 9(3)  VALUE 0.                   01110000
           07  FILLER              PIC 9(3)  VALUE 31.                  01120000
           07  FILLER              PIC 9(3)  VALUE 60.                  01130000
           07  FILLER              PIC 9(3)  VALUE 91.                  01140000
           07  FILLER              PIC 9(3)  VALUE 121.                 01150000
           07  FILLER              PIC 9(3)  VALUE 152.                 01160000
           07  FILLER              PIC 9(3)  VALUE 182.                 01170000
           07  FILLER              PIC 9(3)  VALUE 213.                 01180000
           07  FILLER              PIC 9(3)  VALUE 244.                 01190000
           07  FILLER              PIC 9(3)  VALUE 274.                 01200000
           07  FILLER              PIC 9(3)  VALUE 305.                 01210000
           07  FILLER              PIC 9(3)  VALUE 335.                 01220000
       01  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.        01230000
           07  WS-LEAP-DAYS        OCCURS 12 TIMES                      01240000
                                   PIC 9(3).                            01250000
                                                                        01260000
      ***************************************************************** 01270000
      *    DATE-TO-DAY-COUNT CONVERSION WORK AREA                     * 01280000
      ***************************************************************** 01290000
                                                                        01300000
       01  WS-CONV-DATE-IN             PIC 9(08)  VALUE ZEROES.         01310000
       01  WS-CONV-DATE-IN-X REDEFINES WS-CONV-DATE-IN.                 01320000
           05  WS-CONV-YEAR            PIC 9(04).                       01330000
           05  WS-CONV-MONTH           PIC 9(02).                       01340000
           05  WS-CONV-DAY             PIC 9(02).                       01350000
       01  WS-CONV-YEARS               PIC 9(4)  VALUE ZEROES.          01360000
       01  WS-CONV-REMAIN              PIC 9(4)  VALUE ZEROES.          01370000
       01  WS-CONV-DOY                 PIC 9(3)  VALUE ZEROES.          01380000
       01  WS-CONV-TOTAL-DAYS          PIC S9(9) COMP VALUE +0.         01390000
                                                                        01400000
       01  WS-FROM-DAYS                 PIC S9(9) COMP VALUE +0.        01410000
       01  WS-EFF-FROM-DAYS             PIC S9(9) COMP VALUE +0.        01420000
       01  WS-TO-DAYS                   PIC S9(9) COMP VALUE +0.        01430000
       01  WS-EFF-TO-DAYS                PIC S9(9) COMP VALUE +0.       01440000
       01  WS-DIFF-FROM-SECONDS          PIC S9(11) COMP VALUE +0.      01450000
       01  WS-DIFF-TO-SECONDS            PIC S9(11) COMP VALUE +0.      01460000
       01  WS-ABS-SECONDS                PIC S9(11) COMP VALUE +0.      01470000
       01  WS-DIFF-HOURS                 PIC S9(9)  COMP VALUE +0.      01480000
       01  WS-DIFF-MINUTES               PIC S9(4)  COMP VALUE +0.      01490000
       01  WS-DIFF-SECONDS               PIC S9(4)  COMP VALUE +0.      01500000
       01  WS-DIFF-REMAIN                PIC S9(9)  COMP VALUE +0.      01510000
       01  WS-DIFF-TEXT.                                                01520000
           05  WS-DIFF-HOURS-OUT        PIC Z(8)9.                      01530000
           05  FILLER                   PIC X     VALUE ':'.            01540000
           05  WS-DIFF-MINUTES-OUT      PIC 9(2).                       01550000
           05  FILLER                   PIC X     VALUE ':'.            01560000
           05  WS-DIFF-SECONDS-OUT      PIC 9(2).                       01570000
                                                                        01580000
           EJECT                                                        01590000
      ***************************************************************** 01600000
      *    L I N K A G E     S E C T I O N                            * 01610000
      ***************************************************************** 01620000
                                                                        01630000
       LINKAGE SECTION.                                                 01640000
                                                                        01650000
           COPY DORDREC.                                                01660000
                                                                        01670000
           COPY DPARAM.                                                 01680000
                                                                        01690000
      ***************************************************************** 01700000
      *    P R O C E D U R E    D I V I S I O N                       * 01710000
      ***************************************************************** 01720000
                                                                        01730000
       PROCEDURE DIVISION USING ORDER-RECORD PARAMETER-RECORD.          01740000
                                                                        01750000
       P00000-MAINLINE.                                                 01760000
                                                                        01770000
           MOVE 'Y'                    TO ORDER-VALID-SW.               01780000
           MOVE SPACES                 TO ORDER-ERROR-TEXT.             01790000
           MOVE +0                     TO WS-ERROR-COUNT.               01800000
                                                                        01810000
           PERFORM P10000-DATE-ORDER-CHECK      THRU P10000-EXIT.       01820000
           PERFORM P11000-QUANTITY-PRESENT-CHECK THRU P11000-EXIT.      01830000
           PERFORM P12000-PRODUCT-REMOVED-CHECK  THRU P12000-EXIT.      01840000
           PERFORM P13000-START-REASON-CHECK    THRU P13000-EXIT.       01850000
           PERFORM P14000-END-REASON-CHECK      THRU P14000-EXIT.       01860000
           PERFORM P15000-DEVIATION-REASON-CHECK THRU P15000-EXIT.      01870000
                                                                        01880000
           IF WS-ERROR-COUNT            NOT = 0                         01890000
               MOVE 'N'                 TO ORDER-VALID-SW.              01900000
                                                                        01910000
           GOBACK.                                                      01920000
                                                                        01930000
       P00000-EXIT.                                                     01940000
           EXIT.                                                        01950000
           EJECT                                                        01960000
      ***************************************************************** 01970000
      *    BUSINESS RULE 1 -- DATE-ORDER CHECK                        * 01980000
      ***************************************************************** 01990000
                                                                        02000000
       P10000-DATE-ORDER-CHECK.                                         02010000
                                                                        02020000
           MOVE 'N'                    TO WS-RANGE-IS-SET-SW.           02030000
           MOVE ZEROES                 TO WS-CALC-DATE-FROM             02040000
                                           WS-CALC-DATE-TO.             02050000
                                                                        02060000
           IF EFFECTIVE-DATE-FROM       NOT = ZEROES                    02070000
              AND EFFECTIVE-DATE-TO     NOT = ZEROES                    02080000
               MOVE EFFECTIVE-DATE-FROM TO WS-CALC-DATE-FROM            02090000
               MOVE EFFECTIVE-DATE-TO   TO WS-CALC-DATE-TO              02100000
               MOVE 'Y'                 TO WS-RANGE-IS-SET-SW           02110000
           ELSE                                                         02120000
               IF CORRECTED-DATE-FROM   NOT = ZEROES                    02130000
                  AND CORRECTED-DATE-TO NOT = ZEROES                    02140000
                   MOVE CORRECTED-DATE-FROM TO WS-CALC-DATE-FROM        02150000
                   MOVE CORRECTED-DATE-TO   TO WS-CALC-DATE-TO          02160000
                   MOVE 'Y'             TO WS-RANGE-IS-SET-SW           02170000
               ELSE                                                     02180000
                   MOVE DATE-FROM       TO WS-CALC-DATE-FROM            02190000
                   MOVE DATE-TO         TO WS-CALC-DATE-TO              02200000
                   IF DATE-FROM NOT = ZEROES AND DATE-TO NOT = ZEROES   02210000
                       MOVE 'Y'         TO WS-RANGE-IS-SET-SW.          02220000
                                                                        02230000
           IF RANGE-IS-SET                                              02240000
               IF WS-CALC-DATE-TO NOT > WS-CALC-DATE-FROM               02250000
                   MOVE 'N'             TO ORDER-VALID-SW               02260000
                   ADD 1                TO WS-ERROR-COUNT               02270000
                   MOVE 'FINISH-DATE: orders.validate.global.error.'    02280000
                        TO ORDER-ERROR-TEXT                             02290000
                   MOVE 'datesOrder'    TO ORDER-ERROR-TEXT(43:10).     02300000
                                                                        02310000
       P10000-EXIT.                                                     02320000
           EXIT.                                                        02330000
           EJECT                                                        02340000
      ***************************************************************** 02350000
      *    BUSINESS RULE 2 -- PLANNED-QUANTITY-PRESENT CHECK          * 02360000
      ***************************************************************** 02370000
                                                                        02380000
       P11000-QUANTITY-PRESENT-CHECK.                                   02390000
                                                                        02400000
           IF PRODUCT-ID               NOT = ZEROES                     02410000
               IF PLANNED-QUANTITY     = ZEROES                         02420000
                   MOVE 'N'             TO ORDER-VALID-SW               02430000
                   ADD 1                TO WS-ERROR-COUNT               02440000
                   MOVE 'PLANNED-QUANTITY: orders.validate.global.'     02450000
                        TO ORDER-ERROR-TEXT                             02460000
                   MOVE 'error.plannedQuantityError'                    02470000
                        TO ORDER-ERROR-TEXT(42:26).                     02480000
                                                                        02490000
       P11000-EXIT.                                                     02500000
           EXIT.                                                        02510000
           EJECT                                                        02520000
      ***************************************************************** 02530000
      *    BUSINESS RULE 3 -- PRODUCT-NOT-REMOVED CHECK               * 02540000
      ***************************************************************** 02550000
                                                                        02560000
       P12000-PRODUCT-REMOVED-CHECK.                                    02570000
                                                                        02580000
           IF PRODUCT-IS-REMOVED                                        02590000
               MOVE 'N'                 TO ORDER-VALID-SW               02600000
               ADD 1                    TO WS-ERROR-COUNT               02610000
               MOVE 'PRODUCT-ID: orders.validate.global.error.'         02620000
                    TO ORDER-ERROR-TEXT                                 02630000
               MOVE 'productRemoved'    TO ORDER-ERROR-TEXT(42:14).     02640000
                                                                        02650000
       P12000-EXIT.                                                     02660000
           EXIT.                                                        02670000
           EJECT                                                        02680000
      ***************************************************************** 02690000
      *    BUSINESS RULE 4 -- START-DATE CORRECTION REASON CHECK      * 02700000
      ***************************************************************** 02710000
                                                                        02720000
       P13000-START-REASON-CHECK.                                       02730000
                                                                        02740000
           IF ORDER-STATE-ACCEPTED                                      02750000
               IF REASON-NEEDED-DATE-FROM                               02760000
                  AND CORRECTED-DATE-FROM NOT = ZEROES                  02770000
                   IF REASON-TYPES-CORRECTION-DATE-FROM-COUNT = ZEROES  02780000
                       MOVE 'N'         TO ORDER-VALID-SW               02790000
                       ADD 1            TO WS-ERROR-COUNT               02800000
                       MOVE                                             02810000
                       'orders.order.commentReasonTypeCorrectionDateFro'02820000
                         TO ORDER-ERROR-TEXT                            02830000
                       MOVE 'm.isRequired'                              02840000
                         TO ORDER-ERROR-TEXT(48:12).                    02850000
                                                                        02860000
       P13000-EXIT.                                                     02870000
           EXIT.                                                        02880000
           EJECT                                                        02890000
      ***************************************************************** 02900000
      *    BUSINESS RULE 5 -- END-DATE CORRECTION REASON CHECK        * 02910000
      ***************************************************************** 02920000
                                                                        02930000
       P14000-END-REASON-CHECK.                                         02940000
                                                                        02950000
           IF ORDER-STATE-ACCEPTED OR ORDER-STATE-IN-PROGRESS           02960000
              OR ORDER-STATE-INTERRUPTED                                02970000
               IF REASON-NEEDED-DATE-TO                                 02980000
                  AND CORRECTED-DATE-TO NOT = ZEROES                    02990000
                   IF REASON-TYPES-CORRECTION-DATE-TO-COUNT = ZEROES    03000000
                       MOVE 'N'         TO ORDER-VALID-SW               03010000
                       ADD 1            TO WS-ERROR-COUNT               03020000
                       MOVE                                             03030000
                       'orders.order.commentReasonTypeCorrectionDateTo.'03040000
                         TO ORDER-ERROR-TEXT                            03050000
                       MOVE 'isRequired'                                03060000
                         TO ORDER-ERROR-TEXT(48:10).                    03070000
                                                                        03080000
       P14000-EXIT.                                                     03090000
           EXIT.                                                        03100000
           EJECT                                                        03110000
      ***************************************************************** 03120000
      *    BUSINESS RULE 6 -- EFFECTIVE-DATE DEVIATION REASON CHECK   * 03130000
      *    (NEVER FAILS VALIDATION BY ITSELF -- ONLY RAISES FIELD      *03140000
      *    ERRORS, THE WAY THE ORIGINAL RULE DOES)                     *03150000
      ***************************************************************** 03160000
                                                                        03170000
       P15000-DEVIATION-REASON-CHECK.                                   03180000
                                                                        03190000
           IF EFFECTIVE-DATE-FROM       NOT = ZEROES                    03200000
               MOVE WS-CALC-DATE-FROM   TO WS-CONV-DATE-IN              03210000
               PERFORM P15100-CALC-DAYS THRU P15100-EXIT                03220000
               MOVE WS-CONV-TOTAL-DAYS  TO WS-FROM-DAYS                 03230000
               MOVE EFFECTIVE-DATE-FROM TO WS-CONV-DATE-IN              03240000
               PERFORM P15100-CALC-DAYS THRU P15100-EXIT                03250000
               MOVE WS-CONV-TOTAL-DAYS  TO WS-EFF-FROM-DAYS             03260000
               COMPUTE WS-DIFF-FROM-SECONDS =                           03270000
                   (WS-EFF-FROM-DAYS - WS-FROM-DAYS) * 86400.           03280000
                                                                        03290000
           IF EFFECTIVE-DATE-TO         NOT = ZEROES                    03300000
               MOVE WS-CALC-DATE-TO     TO WS-CONV-DATE-IN              03310000
               PERFORM P15100-CALC-DAYS THRU P15100-EXIT                03320000
               MOVE WS-CONV-TOTAL-DAYS  TO WS-TO-DAYS                   03330000
               MOVE EFFECTIVE-DATE-TO   TO WS-CONV-DATE-IN              03340000
               PERFORM P15100-CALC-DAYS THRU P15100-EXIT                03350000
               MOVE WS-CONV-TOTAL-DAYS  TO WS-EFF-TO-DAYS               03360000
               COMPUTE WS-DIFF-TO-SECONDS =                             03370000
                   (WS-EFF-TO-DAYS - WS-TO-DAYS) * 86400.               03380000
                                                                        03390000
           IF ORDER-STATE-COMPLETED OR ORDER-STATE-ABANDONED            03400000
              OR ORDER-STATE-IN-PROGRESS OR ORDER-STATE-INTERRUPTED     03410000
               IF REASON-NEEDED-DELAYED-EFF-FROM                        03420000
                  AND WS-DIFF-FROM-SECONDS > 0                          03430000
                  AND EFFECTIVE-DATE-FROM NOT = ZEROES                  03440000
                  AND REASON-TYPES-DEVIATION-START-COUNT = ZEROES       03450000
                   MOVE WS-DIFF-FROM-SECONDS TO WS-ABS-SECONDS          03460000
                   PERFORM P15200-FORMAT-DIFFERENCE THRU P15200-EXIT    03470000
                   MOVE                                                 03490000
                  'orders.order.reasonNeededWhenDelayedEffectiveDateFro'03500000
                     TO ORDER-ERROR-TEXT                                03510000
                   MOVE 'm.isRequired'                                  03520000
                     TO ORDER-ERROR-TEXT(53:12)                         03530000
                   MOVE WS-DIFF-TEXT TO ORDER-ERROR-TEXT(65:15)         03535000
               ELSE                                                     03540000
                   IF REASON-NEEDED-EARLIER-EFF-FROM                    03550000
                      AND WS-DIFF-FROM-SECONDS < 0                      03560000
                      AND EFFECTIVE-DATE-FROM NOT = ZEROES              03570000
                      AND REASON-TYPES-DEVIATION-START-COUNT = ZEROES   03580000
                       COMPUTE WS-ABS-SECONDS = WS-DIFF-FROM-SECONDS *  03590000
                           -1                                           03600000
                       PERFORM P15200-FORMAT-DIFFERENCE THRU P15200-EXIT03610000
                       MOVE                                             03630000
                      'orders.order.reasonNeededWhenEarlierEffectiveDat'03640000
                         TO ORDER-ERROR-TEXT                            03650000
                       MOVE 'eFrom.isRequired'                          03660000
                         TO ORDER-ERROR-TEXT(49:16)                     03670000
                       MOVE WS-DIFF-TEXT TO ORDER-ERROR-TEXT(65:15).    03675000
                                                                        03680000
           IF ORDER-STATE-COMPLETED OR ORDER-STATE-ABANDONED            03690000
               IF REASON-NEEDED-DELAYED-EFF-TO                          03700000
                  AND WS-DIFF-TO-SECONDS > 0                            03710000
                  AND EFFECTIVE-DATE-TO NOT = ZEROES                    03720000
                  AND REASON-TYPES-DEVIATION-END-COUNT = ZEROES         03730000
                   MOVE WS-DIFF-TO-SECONDS TO WS-ABS-SECONDS            03740000
                   PERFORM P15200-FORMAT-DIFFERENCE THRU P15200-EXIT    03750000
                   MOVE                                                 03770000
                  'orders.order.reasonNeededWhenDelayedEffectiveDateTo.'03780000
                     TO ORDER-ERROR-TEXT                                03790000
                   MOVE 'isRequired'                                    03800000
                     TO ORDER-ERROR-TEXT(53:10)                         03810000
                   MOVE WS-DIFF-TEXT TO ORDER-ERROR-TEXT(63:15)         03815000
               ELSE                                                     03820000
                   IF REASON-NEEDED-EARLIER-EFF-TO                      03830000
                      AND WS-DIFF-TO-SECONDS < 0                        03840000
                      AND EFFECTIVE-DATE-TO NOT = ZEROES                03850000
                      AND REASON-TYPES-DEVIATION-END-COUNT = ZEROES     03860000
                       COMPUTE WS-ABS-SECONDS = WS-DIFF-TO-SECONDS * -1 03870000
                       PERFORM P15200-FORMAT-DIFFERENCE THRU P15200-EXIT03880000
                       MOVE                                             03900000
                      'orders.order.reasonNeededWhenEarlierEffectiveDat'03910000
                         TO ORDER-ERROR-TEXT                            03920000
                       MOVE 'eTo.isRequired'                            03930000
                         TO ORDER-ERROR-TEXT(49:14)                     03940000
                       MOVE WS-DIFF-TEXT TO ORDER-ERROR-TEXT(63:15).    03945000
                                                                        03950000
       P15000-EXIT.                                                     03960000
           EXIT.                                                        03970000
           EJECT                                                        03980000
      ***************************************************************** 03990000
      *    CONVERT WS-CONV-DATE-IN (YYYYMMDD) TO A DAY COUNT          * 04000000
      ***************************************************************** 04010000
                                                                        04020000
       P15100-CALC-DAYS.                                                04030000
                                                                        04040000
           MOVE ZEROES                 TO WS-CONV-TOTAL-DAYS.           04050000
                                                                        04060000
           IF WS-CONV-DATE-IN           = ZEROES                        04070000
               GO TO P15100-EXIT.                                       04080000
                                                                        04090000
           DIVIDE WS-CONV-YEAR BY 4 GIVING WS-CONV-YEARS                04100000
                                    REMAINDER WS-CONV-REMAIN.           04110000
                                                                        04120000
           IF WS-CONV-REMAIN            = 0                             04130000
               MOVE WS-LEAP-DAYS(WS-CONV-MONTH)  TO WS-CONV-DOY         04140000
           ELSE                                                         04150000
               MOVE WS-DAYS(WS-CONV-MONTH)       TO WS-CONV-DOY.        04160000
                                                                        04170000
           ADD WS-CONV-DAY              TO WS-CONV-DOY.                 04180000
                                                                        04190000
           COMPUTE WS-CONV-TOTAL-DAYS = (WS-CONV-YEAR * 365) +          04200000
               (WS-CONV-YEAR / 4) + WS-CONV-DOY.                        04210000
                                                                        04220000
       P15100-EXIT.                                                     04230000
           EXIT.                                                        04240000
           EJECT                                                        04250000
      ***************************************************************** 04260000
      *    FORMAT WS-ABS-SECONDS AS H:MM:SS                           * 04270000
      ***************************************************************** 04280000
                                                                        04290000
       P15200-FORMAT-DIFFERENCE.                                        04300000
                                                                        04310000
           DIVIDE WS-ABS-SECONDS BY 3600 GIVING WS-DIFF-HOURS           04320000
                                        REMAINDER WS-DIFF-REMAIN.       04330000
           DIVIDE WS-DIFF-REMAIN BY 60 GIVING WS-DIFF-MINUTES           04340000
                                      REMAINDER WS-DIFF-SECONDS.        04350000
                                                                        04360000
           MOVE WS-DIFF-HOURS           TO WS-DIFF-HOURS-OUT.           04370000
           MOVE WS-DIFF-MINUTES         TO WS-DIFF-MINUTES-OUT.         04380000
           MOVE WS-DIFF-SECONDS         TO WS-DIFF-SECONDS-OUT.         04390000
                                                                        04400000
       P15200-EXIT.                                                     04410000
           EXIT.                                                        04420000

      ******************************************************************00010000
      * ORDER-STATE-CHANGE (AUDIT) RECORD                              *00020000
      * FILE: ORDER-STATE-CHANGE-OUT  -- SEQUENTIAL, APPEND ONLY       *00030000
      * WRITTEN ONLY WHEN ORDS02 CORRECTS A SCHEDULE DATE ON AN ORDER  *00040000
      * THAT HAS ALREADY LEFT THE PENDING STATE.                       *00050000
      ******************************************************************00060000
      *  02/19/14   K.OYELARAN  TKT MES-2487  ORIGINAL.                *00070000
      ******************************************************************00080000
       01  ORDER-STATE-CHANGE-RECORD.                                   00090000
           05  ORDER-STATE-CHANGE-ORDER-ID                              00100000
                                       PIC 9(09).                       00110000
           05  DATES-CHANGED-SW        PIC X(01)       VALUE 'Y'.       00120000
               88  DATES-CHANGED                 VALUE 'Y'.             00130000
           05  SOURCE-CORRECTED-DATE-FROM                               00140000
                                       PIC 9(08).                       00150000
           05  SOURCE-CORRECTED-DATE-TO                                 00160000
                                       PIC 9(08).                       00170000
           05  SOURCE-START-DATE       PIC 9(08).                       00180000
           05  SOURCE-FINISH-DATE      PIC 9(08).                       00190000
           05  TARGET-CORRECTED-DATE-FROM                               00200000
                                       PIC 9(08).                       00210000
           05  TARGET-CORRECTED-DATE-TO                                 00220000
                                       PIC 9(08).                       00230000
           05  TARGET-FINISH-DATE      PIC 9(08).                       00240000
           05  TARGET-START-DATE       PIC 9(08).                       00250000
           05  SOURCE-STATE            PIC X(12).                       00260000
           05  TARGET-STATE            PIC X(12).                       00270000
           05  WORKER                  PIC X(30).                       00280000
           05  DATE-AND-TIME.                                           00290000
               10  DAT-YEAR            PIC 9(04).                       00300000
               10  FILLER              PIC X(01)       VALUE '-'.       00310000
               10  DAT-MONTH           PIC 9(02).                       00320000
               10  FILLER              PIC X(01)       VALUE '-'.       00330000
               10  DAT-DAY             PIC 9(02).                       00340000
               10  FILLER              PIC X(01)       VALUE SPACE.     00350000
               10  DAT-HOURS           PIC 9(02).                       00360000
               10  FILLER              PIC X(01)       VALUE ':'.       00370000
               10  DAT-MINUTES         PIC 9(02).                       00380000
               10  FILLER              PIC X(01)       VALUE ':'.       00390000
               10  DAT-SECONDS         PIC 9(02).                       00400000
           05  STATUS-LITERAL          PIC X(12)       VALUE            00410000
               '03successful'.                                          00420000
           05  FILLER                  PIC X(14).                       00430000
